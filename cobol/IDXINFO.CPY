000100******************************************************************
000200*        COPYLIB IDXINFO - MAESTRO DE INDICES BURSATILES        *
000300*        CARGADO COMPLETO A TABLA DE MEMORIA POR LOS PROGRAMAS  *
000400*        DE LECTURA (VER WKS-TABLA-INDICES EN CADA PROGRAMA)    *
000500******************************************************************
000600* 2024.02.05  EEDR  BVSI-0001  CREACION DEL LAYOUT DEL MAESTRO  *
000700******************************************************************
000800 01  REG-INDICE-INFO.
000900     05 ID-INDICE-INFO           PIC 9(09).
001000     05 INDEX-CLASSIFICATION     PIC X(40).
001100     05 INDEX-NAME               PIC X(80).
001200     05 FILLER                   PIC X(10).
