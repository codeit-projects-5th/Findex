000100******************************************************************
000200* FECHA       : 02/07/1988                                       *
000300* PROGRAMADOR : HECTOR RENE LOPEZ MIJANGOS (HRLM)                *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CRUZA EL MAESTRO DE INDICES CON LAS COTIZACIONES *
000800*             : DIARIAS, CALCULA VERSUS Y TASA DE FLUCTUACION    *
000900*             : DE CADA INDICE CONTRA SU CIERRE DE 30 RUEDAS     *
001000*             : ATRAS, LOS CLASIFICA DESCENDENTE POR FLUCTUACION *
001100*             : Y EMITE EL REPORTE DE RENDIMIENTO RANKEADO.      *
001200* ARCHIVOS    : INDICE-INFO-IN, INDICE-DATA-IN, RANKING-OUT      *
001300*             : RANKING-REPORTE (IMPRESO)                        *
001400* ACCION (ES) : R=RANKEAR RENDIMIENTO POR FLUCTUACION            *
001500* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001600* BPM/RATIONAL: 241187                                           *
001700* NOMBRE      : REPORTE DE RENDIMIENTO RANKEADO DE INDICES       *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     BVAL1C02.
002100 AUTHOR.                         HECTOR RENE LOPEZ MIJANGOS.
002200 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002300*                                GERENCIA DE SISTEMAS.
002400 DATE-WRITTEN.                   02/07/1988.
002500 DATE-COMPILED.                  02/07/1988.
002600 SECURITY.                       NON-CONFIDENTIAL.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 02/07/1988 HRLM ORIG-033  CREACION - ORIGINALMENTE "CIERRES2", *
003100*                 REPORTE DE SALDOS PROMEDIO DE CUENTAS DE       *
003200*                 AHORRO POR SUCURSAL.                           *
003300* 14/12/1990 HRLM REQ-0131  SE AGREGA QUIEBRE DE CONTROL POR     *
003400*                 SUCURSAL Y SUBTOTAL DE SALDOS.                 *
003500* 25/05/1992 PEDR REQ-0178  CORRECCION DE DESBORDE EN TABLA DE   *
003600*                 SUCURSALES AL SUPERAR 300 REGISTROS.           *
003700* 30/03/1995 PEDR REQ-0233  SE AGREGA ORDENAMIENTO INTERNO (SORT)*
003800*                 PARA RANKEAR SUCURSALES POR VARIACION.         *
003900* 18/10/1998 JASR Y2K-0552 AMPLIACION DE FECHA DE 6 A 8 POSICION-*
004000*                 ES PARA SOPORTAR EL CAMBIO DE SIGLO.           *
004100* 09/03/2002 JASR REQ-0318 AJUSTE DE LA RUTINA DE FILE STATUS    *
004200*                 EXTENDIDO TRAS ACTUALIZACION DEL COMPILADOR.   *
004300* 27/08/2009 MRLQ REQ-0429 SE ELIMINA EL REPORTE DE SUCURSALES,  *
004400*                 SUSTITUIDO POR OTRO SUBSISTEMA DE AHORROS.     *
004500* 21/02/2024 EEDR BVSI-0004 REUSO DEL PROGRAMA PARA EL NUEVO     *
004600*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
004700*                 REEMPLAZA LA LOGICA DE AHORROS POR EL REPORTE  *
004800*                 DE RENDIMIENTO RANKEADO DE INDICES.            *
004900* 01/03/2024 EEDR BVSI-0005 SE IMPLEMENTA CRUCE CONTRA PRECIO DE *
005000*                 CIERRE 30 RUEDAS ATRAS Y CALCULO DE VERSUS Y   *
005100*                 TASA DE FLUCTUACION.                           *
005200* 15/03/2024 JLCH BVSI-0009 CORRECCION: LA TASA DE FLUCTUACION SE*
005300*                 REDONDEA A 2 DECIMALES ANTES DE RESTAR LA      *
005400*                 CONSTANTE 100, NO DESPUES.                     *
005500* 29/03/2024 JLCH BVSI-0011 SE PROTEGE CONTRA DIVISION POR CERO  *
005600*                 CUANDO EL PRECIO ANTERIOR ES CERO O NO EXISTE. *
005700* 09/01/2026 EEDR BVSI-0022 REVISION ANUAL, SIN CAMBIOS DE       *
005800*                 LOGICA. SE ACTUALIZA BITACORA.                 *
005900* 23/01/2026 JLCH BVSI-0028 CORRECCION: CUANDO NO HAY PRECIO     *
006000*                 ANTERIOR (SIN RUEDA 30 ATRAS) EL VERSUS QUEDABA*
006100*                 CALCULADO CONTRA CERO, MOSTRANDO EL PRECIO     *
006200*                 ACTUAL COMO SI FUERA LA VARIACION. SE ANULA    *
006300*                 VERSUS JUNTO CON FLUCTUATION-RATE EN ESE CASO. *
006400* 23/01/2026 JLCH BVSI-0029 SE SEPARA LA RUTINA DE ERROR DE      *
006500*                 APERTURA EN EL PARRAFO 105-ERROR-APERTURA-     *
006600*                 ARCHIVOS, INVOCADO DESDE 000-MAIN CON PERFORM  *
006700*                 THRU. 100-APERTURA-ARCHIVOS SALTA A ESE        *
006800*                 PARRAFO CON GO TO SI FALLA LA APERTURA.        *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT INDICE-INFO-IN  ASSIGN TO INXINFO
007700            ORGANIZATION  IS SEQUENTIAL
007800            FILE STATUS   IS FS-INXINFO.
007900
008000     SELECT INDICE-DATA-IN  ASSIGN TO INXDATA
008100            ORGANIZATION  IS SEQUENTIAL
008200            FILE STATUS   IS FS-INXDATA
008300                             FSE-INXDATA.
008400
008500     SELECT RANKING-OUT     ASSIGN TO RANKOUT
008600            ORGANIZATION  IS SEQUENTIAL
008700            FILE STATUS   IS FS-RANKOUT.
008800
008900     SELECT REPORTE         ASSIGN TO SYS010
009000            FILE STATUS   IS FS-REPORTE.
009100
009200     SELECT WORKFILE        ASSIGN TO SORTWK1.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800******************************************************************
009900*   MAESTRO DE INDICES BURSATILES
010000 FD  INDICE-INFO-IN.
010100     COPY IDXINFO.
010200*   COTIZACIONES DIARIAS, YA AGRUPADAS POR INDICE Y ORDENADAS
010300*   DESCENDENTE POR FECHA DENTRO DE CADA INDICE
010400 FD  INDICE-DATA-IN.
010500     COPY IDXDATA.
010600*   SALIDA PLANA CON EL RENGLON RANKEADO POR INDICE
010700 FD  RANKING-OUT.
010800     COPY PERFROW.
010900*   REPORTE IMPRESO DE RENDIMIENTO RANKEADO
011000 FD  REPORTE
011100     REPORT IS RANKING-REPORTE.
011200*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR FLUCTUACION
011300 SD  WORKFILE.
011400 01  WORK-REG.
011500     COPY PERFROW REPLACING REG-RANKING-INDICE BY
011600                             WORK-RANKING-INDICE.
011700
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     02 FS-INXINFO              PIC 9(02) VALUE ZEROES.
012400     02 FS-INXDATA              PIC 9(02) VALUE ZEROES.
012500     02 FSE-INXDATA.
012600        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012700        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012800        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012900     02 FS-RANKOUT              PIC 9(02) VALUE ZEROES.
013000     02 FS-REPORTE              PIC 9(02) VALUE ZEROES.
013100     02 FILLER                  PIC X(06).
013200 77  PROGRAMA                   PIC X(08) VALUE 'BVAL1C02'.
013300 77  ARCHIVO                    PIC X(08) VALUE SPACES.
013400 77  ACCION                     PIC X(10) VALUE SPACES.
013500 77  LLAVE                      PIC X(32) VALUE SPACES.
013600******************************************************************
013700*                    DISPARADORES Y CONTADORES                   *
013800******************************************************************
013900 01  WKS-FLAGS.
014000     02 WKS-FIN-INXDATA         PIC 9(01) VALUE ZEROES.
014100        88 FIN-INDICE-DATA                VALUE 1.
014200     02 WKS-FIN-INXINFO         PIC 9(01) VALUE ZEROES.
014300        88 FIN-INDICE-INFO                VALUE 1.
014400     02 WKS-FIN-ORDENADO        PIC 9(01) VALUE ZEROES.
014500        88 FIN-ARCHIVO-ORDENADO           VALUE 1.
014600     02 WKS-GRUPO-SW            PIC 9(01) VALUE ZEROES.
014700        88 HAY-GRUPO-ACTIVO               VALUE 1.
014800     02 WKS-BEFORE-SW           PIC 9(01) VALUE ZEROES.
014900        88 HAY-PRECIO-ANTERIOR-SW         VALUE 1.
015000     02 FILLER                  PIC X(05).
015100 77  WKS-CANT-INDICES           PIC 9(04) COMP VALUE ZEROS.
015200 77  WKS-REG-LEIDOS             PIC 9(06) COMP VALUE ZEROS.
015300 77  WKS-GRUPOS-PROCESADOS      PIC 9(04) COMP VALUE ZEROS.
015400 77  WKS-RANK-CONTADOR          PIC 9(04) COMP VALUE ZEROS.
015500 77  WKS-CONTADOR-GRUPO         PIC 9(02) COMP VALUE ZEROS.
015600******************************************************************
015700*       ACUMULADORES DEL GRUPO DE CONTROL (INDICE ACTUAL)        *
015800******************************************************************
015900 01  WKS-GRUPO-ACTIVO-AREA.
016000     02 WKS-ID-GRUPO-ANTERIOR   PIC 9(09) VALUE ZEROS.
016100     02 WKS-ID-INFO-ACUM        PIC 9(09) VALUE ZEROS.
016200     02 WKS-CURRENT-PRICE-ACUM  PIC S9(16)V9(4) COMP-3 VALUE 0.
016300     02 WKS-BEFORE-PRICE-ACUM   PIC S9(16)V9(4) COMP-3 VALUE 0.
016400     02 WKS-VERSUS-ACUM         PIC S9(16)V9(4) COMP-3 VALUE 0.
016500     02 WKS-FLUC-ACUM           PIC S9(06)V9(4) COMP-3 VALUE 0.
016600     02 FILLER                  PIC X(10).
016700 01  WKS-GRUPO-ACTIVO-R REDEFINES WKS-GRUPO-ACTIVO-AREA.
016800     02 WKS-CLAVES-GRUPO        PIC X(18).
016900     02 WKS-MONTOS-GRUPO        PIC X(40).
017000     02 FILLER                  PIC X(10).
017100******************************************************************
017200*       TASA DE FLUCTUACION REDONDEADA A 2 DECIMALES (REGLA 3)   *
017300******************************************************************
017400 01  WKS-FLUC-2DEC              PIC S9(06)V99 COMP-3.
017500 01  WKS-FLUC-2DEC-R REDEFINES WKS-FLUC-2DEC.
017600     02 WKS-FLUC-2DEC-DEBUG     PIC S9(08) COMP-3.
017700******************************************************************
017800*       MAESTRO DE INDICES CARGADO EN MEMORIA (SEARCH ALL)       *
017900******************************************************************
018000 01  WKS-TABLA-INDICES.
018100     02 WKS-INDICE-ITEM OCCURS 1 TO 500 TIMES
018200                         DEPENDING ON WKS-CANT-INDICES
018300                         ASCENDING KEY WKS-ID-INDICE-TBL
018400                         INDEXED   BY IDX-INDICE.
018500        04 WKS-ID-INDICE-TBL       PIC 9(09).
018600        04 WKS-CLASIF-INDICE-TBL   PIC X(40).
018700        04 WKS-NOMBRE-INDICE-TBL   PIC X(80).
018800 01  WKS-CLASIF-RESUELTA            PIC X(40) VALUE SPACES.
018900 01  WKS-NOMBRE-RESUELTO            PIC X(80) VALUE SPACES.
019000******************************************************************
019100*                 FECHA DE CORRIDA PARA EL REPORTE               *
019200******************************************************************
019300 01  WKS-FECHA-CORRIDA.
019400     02 WKS-FC-ANIO              PIC 9(04) VALUE ZEROS.
019500     02 WKS-FC-MES               PIC 9(02) VALUE ZEROS.
019600     02 WKS-FC-DIA               PIC 9(02) VALUE ZEROS.
019700 01  WKS-FECHA-CORRIDA-EDIT REDEFINES WKS-FECHA-CORRIDA.
019800     02 WKS-FCE-ANIO             PIC 9(04).
019900     02 WKS-FCE-RESTO            PIC 9(04).
020000******************************************************************
020100*                  MAQUETACION REPORTE DE SALIDA                 *
020200******************************************************************
020300 REPORT SECTION.
020400 RD  RANKING-REPORTE
020500     CONTROL ARE FINAL
020600     PAGE LIMIT IS 60 LINES
020700     HEADING 1
020800     FIRST DETAIL 7
020900     LAST DETAIL 55
021000     FOOTING 57.
021100 01  TYPE IS PH.
021200     02 LINE 1.
021300        03 COLUMN   1             PIC X(22) VALUE
021400           'BANCO INDUSTRIAL, S.A.'.
021500        03 COLUMN  45             PIC X(45) VALUE
021600           'REPORTE DE RENDIMIENTO RANKEADO DE INDICES'.
021700        03 COLUMN 120             PIC X(06) VALUE 'PAGINA'.
021800        03 COLUMN 127             PIC Z(04) SOURCE PAGE-COUNTER IN
021900                                            RANKING-REPORTE.
022000     02 LINE 2.
022100        03 COLUMN   1             PIC X(25) VALUE
022200           'BVAL1C02    01.21022024.R'.
022300        03 COLUMN  53             PIC X(20) VALUE
022400           'FECHA DE LA CORRIDA '.
022500        03 COLUMN  74             PIC 9999/99 SOURCE
022600           WKS-FECHA-CORRIDA.
022700     02 LINE 3.
022800        03 COLUMN  01             PIC X(132) VALUE ALL '='.
022900     02 LINE 4.
023000        03 COLUMN  01             PIC X(50) VALUE
023100           '* RANK  CLASIFICACION               NOMBRE DEL'.
023200        03 COLUMN  64             PIC X(42) VALUE
023300           'INDICE                     PRECIO ACTUAL'.
023400        03 COLUMN 110             PIC X(22) VALUE
023500           'VERSUS     FLUCT.  *'.
023600     02 LINE 5.
023700        03 COLUMN  01             PIC X(132) VALUE ALL '='.
023800 01  DETAILLINE TYPE IS DETAIL.
023900     02 LINE IS PLUS 1.
024000        03 COLUMN  03             PIC ZZZ9 SOURCE
024100           RANK-POSITION OF WORK-RANKING-INDICE.
024200        03 COLUMN  09             PIC X(36) SOURCE
024300           INDEX-CLASSIFICATION OF WORK-RANKING-INDICE.
024400        03 COLUMN  46             PIC X(50) SOURCE
024500           INDEX-NAME OF WORK-RANKING-INDICE.
024600        03 COLUMN  98             PIC Z(11)9.9999 SOURCE
024700           CURRENT-PRICE OF WORK-RANKING-INDICE.
024800        03 COLUMN 114             PIC Z(11)9.9999 SOURCE
024900           VERSUS OF WORK-RANKING-INDICE.
025000        03 COLUMN 128             PIC ZZ9.99 SOURCE
025100           FLUCTUATION-RATE OF WORK-RANKING-INDICE.
025200 01  TYPE IS CF FINAL.
025300     02 LINE IS PLUS 2.
025400        03 COLUMN 46         PIC X(35) VALUE
025500           '========== R E S U M E N =========='.
025600     02 LINE PLUS 1.
025700        03 COLUMN 43         PIC X(35) VALUE
025800           'TOTAL DE INDICES RANKEADOS        ='.
025900        03 COLUMN 80         PIC ZZZZ COUNT OF DETAILLINE.
026000
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*               S E C C I O N    P R I N C I P A L               *
026400******************************************************************
026500 000-MAIN SECTION.
026600     PERFORM 100-APERTURA-ARCHIVOS
026700        THRU 105-ERROR-APERTURA-ARCHIVOS-E
026800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026900     PERFORM 200-CARGA-TABLA-INDICES
027000     INITIATE RANKING-REPORTE
027100     SORT WORKFILE DESCENDING KEY FLUCTUATION-RATE
027200                                   OF WORK-RANKING-INDICE
027300          INPUT  PROCEDURE IS 300-BARRIDO-INDICE-DATA
027400          OUTPUT PROCEDURE IS 400-CLASIFICA-Y-RANKEA
027500     TERMINATE RANKING-REPORTE
027600     PERFORM 800-ESTADISTICAS
027700     PERFORM 900-CIERRA-ARCHIVOS
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
028200 100-APERTURA-ARCHIVOS SECTION.
028300     OPEN INPUT  INDICE-INFO-IN INDICE-DATA-IN
028400          OUTPUT RANKING-OUT REPORTE
028500     IF FS-INXINFO = 97
028600        MOVE ZEROES TO FS-INXINFO
028700     END-IF
028800     IF FS-INXDATA = 97
028900        MOVE ZEROES TO FS-INXDATA
029000     END-IF
029100*--------> BVSI-0029: SI FALLA ALGUNA APERTURA SE SALTA AL
029200*          PARRAFO DE ERROR, FUERA DEL FLUJO NORMAL.
029300     IF FS-INXINFO NOT = 0 OR FS-INXDATA NOT = 0 OR
029400        FS-RANKOUT NOT = 0 OR FS-REPORTE NOT = 0
029500        GO TO 105-ERROR-APERTURA-ARCHIVOS
029600     END-IF.
029700 100-APERTURA-ARCHIVOS-E. EXIT.
029800
029900*--------> PARRAFO DE ERROR DE APERTURA, ALCANZADO SOLO POR GO TO
030000 105-ERROR-APERTURA-ARCHIVOS SECTION.
030100     DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL1C02 <<<'
030200             UPON CONSOLE
030300     MOVE 'OPEN'    TO ACCION
030400     MOVE SPACES    TO LLAVE
030500     MOVE 'INXDATA' TO ARCHIVO
030600     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030700          LLAVE, FS-INXDATA, FSE-INXDATA
030800     MOVE 91 TO RETURN-CODE
030900     PERFORM 900-CIERRA-ARCHIVOS
031000     STOP RUN.
031100 105-ERROR-APERTURA-ARCHIVOS-E. EXIT.
031200
031300*--------> SERIE 200 CARGA DEL MAESTRO DE INDICES A MEMORIA
031400 200-CARGA-TABLA-INDICES SECTION.
031500     READ INDICE-INFO-IN
031600          AT END SET FIN-INDICE-INFO TO TRUE
031700     END-READ
031800     PERFORM 205-ACUMULA-INDICE UNTIL FIN-INDICE-INFO.
031900 200-CARGA-TABLA-INDICES-E. EXIT.
032000
032100*--------> ACUMULA UN RENGLON DEL MAESTRO EN LA TABLA DE MEMORIA
032200 205-ACUMULA-INDICE SECTION.
032300     ADD 1 TO WKS-CANT-INDICES
032400     MOVE ID-INDICE-INFO       TO
032500          WKS-ID-INDICE-TBL(WKS-CANT-INDICES)
032600     MOVE INDEX-CLASSIFICATION TO
032700          WKS-CLASIF-INDICE-TBL(WKS-CANT-INDICES)
032800     MOVE INDEX-NAME           TO
032900          WKS-NOMBRE-INDICE-TBL(WKS-CANT-INDICES)
033000     READ INDICE-INFO-IN
033100          AT END SET FIN-INDICE-INFO TO TRUE
033200     END-READ.
033300 205-ACUMULA-INDICE-E. EXIT.
033400
033500*--------> RESUELVE CLASIFICACION Y NOMBRE POR ID DE INDICE
033600 210-RESUELVE-INDICE SECTION.
033700     SET IDX-INDICE TO 1
033800     SEARCH ALL WKS-INDICE-ITEM
033900        AT END
034000           MOVE SPACES TO WKS-CLASIF-RESUELTA WKS-NOMBRE-RESUELTO
034100        WHEN WKS-ID-INDICE-TBL(IDX-INDICE) = WKS-ID-INFO-ACUM
034200           MOVE WKS-CLASIF-INDICE-TBL(IDX-INDICE) TO
034300                WKS-CLASIF-RESUELTA
034400           MOVE WKS-NOMBRE-INDICE-TBL(IDX-INDICE) TO
034500                WKS-NOMBRE-RESUELTO
034600     END-SEARCH.
034700 210-RESUELVE-INDICE-E. EXIT.
034800
034900*--------> INPUT PROCEDURE DEL SORT - BARRIDO Y QUIEBRE DE CONTROL
035000 300-BARRIDO-INDICE-DATA SECTION.
035100     READ INDICE-DATA-IN
035200          AT END SET FIN-INDICE-DATA TO TRUE
035300     END-READ
035400     PERFORM 303-PROCESA-COTIZACION UNTIL FIN-INDICE-DATA
035500     IF HAY-GRUPO-ACTIVO
035600        PERFORM 310-FINALIZA-GRUPO
035700     END-IF.
035800 300-BARRIDO-INDICE-DATA-E. EXIT.
035900
036000*--------> PROCESA UNA COTIZACION Y AVANZA LA LECTURA
036100 303-PROCESA-COTIZACION SECTION.
036200     ADD 1 TO WKS-REG-LEIDOS
036300     IF HAY-GRUPO-ACTIVO AND
036400        ID-INDICE-INFO NOT = WKS-ID-GRUPO-ANTERIOR
036500        PERFORM 310-FINALIZA-GRUPO
036600     END-IF
036700     IF NOT HAY-GRUPO-ACTIVO
036800        PERFORM 305-INICIA-GRUPO
036900     END-IF
037000     ADD 1 TO WKS-CONTADOR-GRUPO
037100     IF WKS-CONTADOR-GRUPO = 1
037200        MOVE CLOSING-PRICE TO WKS-CURRENT-PRICE-ACUM
037300     END-IF
037400     IF WKS-CONTADOR-GRUPO = 30
037500        MOVE CLOSING-PRICE TO WKS-BEFORE-PRICE-ACUM
037600        SET HAY-PRECIO-ANTERIOR-SW TO TRUE
037700     END-IF
037800     READ INDICE-DATA-IN
037900          AT END SET FIN-INDICE-DATA TO TRUE
038000     END-READ.
038100 303-PROCESA-COTIZACION-E. EXIT.
038200
038300*--------> INICIA UN NUEVO GRUPO DE CONTROL (NUEVO INDICE)
038400 305-INICIA-GRUPO SECTION.
038500     MOVE ID-INDICE-INFO TO WKS-ID-GRUPO-ANTERIOR
038600     MOVE ID-INDICE-INFO TO WKS-ID-INFO-ACUM
038700     MOVE ZEROS           TO WKS-CONTADOR-GRUPO
038800     MOVE ZEROS           TO WKS-BEFORE-PRICE-ACUM
038900     SET  HAY-GRUPO-ACTIVO       TO TRUE
039000     MOVE 0 TO WKS-BEFORE-SW.
039100 305-INICIA-GRUPO-E. EXIT.
039200
039300*--------> CIERRA EL GRUPO ACTIVO, CALCULA Y LIBERA AL SORT
039400 310-FINALIZA-GRUPO SECTION.
039500     PERFORM 210-RESUELVE-INDICE
039600     PERFORM 320-CALCULA-VERSUS-FLUC
039700     INITIALIZE WORK-RANKING-INDICE
039800     MOVE ZEROS                TO RANK-POSITION OF
039900                                   WORK-RANKING-INDICE
040000     MOVE WKS-ID-INFO-ACUM      TO ID-INDICE-INFO OF
040100                                    WORK-RANKING-INDICE
040200     MOVE WKS-CLASIF-RESUELTA   TO INDEX-CLASSIFICATION OF
040300                                    WORK-RANKING-INDICE
040400     MOVE WKS-NOMBRE-RESUELTO   TO INDEX-NAME OF
040500                                    WORK-RANKING-INDICE
040600     MOVE WKS-CURRENT-PRICE-ACUM TO CURRENT-PRICE OF
040700                                     WORK-RANKING-INDICE
040800     MOVE WKS-BEFORE-PRICE-ACUM TO BEFORE-PRICE OF
040900                                    WORK-RANKING-INDICE
041000     MOVE WKS-VERSUS-ACUM       TO VERSUS OF WORK-RANKING-INDICE
041100     MOVE WKS-FLUC-ACUM         TO FLUCTUATION-RATE OF
041200                                    WORK-RANKING-INDICE
041300     IF HAY-PRECIO-ANTERIOR-SW
041400        SET HAY-PRECIO-ANTERIOR OF WORK-RANKING-INDICE TO TRUE
041500     ELSE
041600        SET NO-HAY-PRECIO-ANTERIOR OF WORK-RANKING-INDICE
041700            TO TRUE
041800     END-IF
041900     RELEASE WORK-RANKING-INDICE
042000     ADD 1 TO WKS-GRUPOS-PROCESADOS
042100     MOVE 0 TO WKS-GRUPO-SW.
042200 310-FINALIZA-GRUPO-E. EXIT.
042300
042400*--------> CALCULA VERSUS Y TASA DE FLUCTUACION (REGLAS 2 Y 3)
042500 320-CALCULA-VERSUS-FLUC SECTION.
042600     IF HAY-PRECIO-ANTERIOR-SW AND WKS-BEFORE-PRICE-ACUM NOT = 0
042700        COMPUTE WKS-VERSUS-ACUM =
042800                WKS-CURRENT-PRICE-ACUM - WKS-BEFORE-PRICE-ACUM
042900        COMPUTE WKS-FLUC-2DEC ROUNDED =
043000                (WKS-CURRENT-PRICE-ACUM /
043100                 WKS-BEFORE-PRICE-ACUM) * 100
043200        MOVE WKS-FLUC-2DEC TO WKS-FLUC-ACUM
043300        COMPUTE WKS-FLUC-ACUM = WKS-FLUC-ACUM - 100
043400     ELSE
043500*--------> BVSI-0024: SIN RUEDA 30 ATRAS NO HAY PRECIO ANTERIOR;
043600*          VERSUS TAMBIEN SE ANULA, NO SOLO FLUCTUATION-RATE.
043700        MOVE ZEROS TO WKS-VERSUS-ACUM
043800        MOVE ZEROS TO WKS-FLUC-ACUM
043900     END-IF.
044000 320-CALCULA-VERSUS-FLUC-E. EXIT.
044100
044200*--------> OUTPUT PROCEDURE DEL SORT - ASIGNA RANK Y ESCRIBE
044300 400-CLASIFICA-Y-RANKEA SECTION.
044400     RETURN WORKFILE
044500            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
044600     END-RETURN
044700     PERFORM 405-EMITE-RENGLON-RANKEADO UNTIL
044800                                  FIN-ARCHIVO-ORDENADO.
044900 400-CLASIFICA-Y-RANKEA-E. EXIT.
045000
045100*--------> ASIGNA EL SIGUIENTE RANK Y ESCRIBE SALIDA Y REPORTE
045200 405-EMITE-RENGLON-RANKEADO SECTION.
045300     ADD 1 TO WKS-RANK-CONTADOR
045400     MOVE WKS-RANK-CONTADOR TO RANK-POSITION OF
045500                                WORK-RANKING-INDICE
045600     MOVE WORK-RANKING-INDICE TO REG-RANKING-INDICE
045700     WRITE REG-RANKING-INDICE
045800     GENERATE DETAILLINE
045900     RETURN WORKFILE
046000            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
046100     END-RETURN.
046200 405-EMITE-RENGLON-RANKEADO-E. EXIT.
046300
046400*--------> SERIE 800 ESTADISTICAS DE CONTROL
046500 800-ESTADISTICAS SECTION.
046600     DISPLAY '**********************************************'
046700     DISPLAY '*   BVAL1C02 - ESTADISTICAS DE LA CORRIDA     *'
046800     DISPLAY '**********************************************'
046900     DISPLAY '  COTIZACIONES LEIDAS    : ' WKS-REG-LEIDOS
047000     DISPLAY '  INDICES RANKEADOS      : ' WKS-RANK-CONTADOR
047100     DISPLAY '**********************************************'.
047200 800-ESTADISTICAS-E. EXIT.
047300
047400*--------> SERIE 900 CIERRE DE ARCHIVOS
047500 900-CIERRA-ARCHIVOS SECTION.
047600     CLOSE INDICE-INFO-IN INDICE-DATA-IN RANKING-OUT REPORTE.
047700 900-CIERRA-ARCHIVOS-E. EXIT.
