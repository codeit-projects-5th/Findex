000100******************************************************************
000200* FECHA       : 07/04/1995                                       *
000300* PROGRAMADOR : HECTOR RENE LOPEZ MIJANGOS (HRLM)                *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL2M03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRAE LAS COTIZACIONES DIARIAS DE UN INDICE,    *
000800*             : FILTRADAS POR RANGO DE FECHA Y ORDENADAS SEGUN   *
000900*             : EL CAMPO SOLICITADO, A UN ARCHIVO PLANO CON      *
001000*             : VALORES SEPARADOS POR COMA (CSV) CON SU RENGLON  *
001100*             : DE ENCABEZADO.                                   *
001200* ARCHIVOS    : INDICE-DATA-IN, INDICE-CSV-OUT                   *
001300* ACCION (ES) : E=EXTRAER COTIZACIONES A FORMATO CSV             *
001400* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001500* BPM/RATIONAL: 241188                                           *
001600* NOMBRE      : EXTRACTOR CSV DE COTIZACIONES DIARIAS            *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     BVAL2M03.
002000 AUTHOR.                         HECTOR RENE LOPEZ MIJANGOS.
002100 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002200*                                GERENCIA DE SISTEMAS.
002300 DATE-WRITTEN.                   07/04/1995.
002400 DATE-COMPILED.                  07/04/1995.
002500 SECURITY.                       NON-CONFIDENTIAL.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 07/04/1995 HRLM ORIG-103  CREACION - ORIGINALMENTE "VALICAR",  *
003000*                 VALIDADOR DE CADENAS DE CARACTERES CAPTURADAS. *
003100* 19/11/1996 HRLM REQ-0119  SE AGREGA BITACORA DE RESULTADOS EN  *
003200*                 ARCHIVO DE SALIDA EN VEZ DE SOLO SPOOL.        *
003300* 03/02/1999 JASR Y2K-0555 REVISION DE CAMPOS DE FECHA, SIN      *
003400*                 HALLAZGOS (PROGRAMA NO MANEJABA FECHAS).       *
003500* 17/08/2007 MRLQ REQ-0391  SE RETIRA LA VALIDACION DE CADENAS,  *
003600*                 FUNCIONALIDAD ABSORBIDA POR OTRO SUBSISTEMA.   *
003700* 02/04/2024 EEDR BVSI-0019 REUSO DEL PROGRAMA PARA EL NUEVO     *
003800*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
003900*                 REEMPLAZA LA VALIDACION DE CADENAS POR EL      *
004000*                 EXTRACTOR CSV DE COTIZACIONES DIARIAS.         *
004100* 09/04/2024 EEDR BVSI-0020 SE AGREGA EL RENGLON DE ENCABEZADO   *
004200*                 CON LOS NOMBRES DE CAMPO AL INICIO DEL CSV.    *
004300* 16/04/2024 JLCH BVSI-0021 SE REUTILIZA EL ORDENAMIENTO POR     *
004400*                 SIGNO INVERTIDO DE BVAL2M02 PARA EL CAMPO Y LA *
004500*                 DIRECCION SOLICITADOS (SIN PAGINACION AQUI).   *
004600* 09/01/2026 EEDR BVSI-0025 REVISION ANUAL, SIN CAMBIOS DE       *
004700*                 LOGICA. SE ACTUALIZA BITACORA.                 *
004800* 23/01/2026 JLCH BVSI-0029 SE SEPARA LA RUTINA DE ERROR DE      *
004900*                 APERTURA EN EL PARRAFO 105-ERROR-APERTURA-     *
005000*                 ARCHIVOS, INVOCADO DESDE 000-MAIN CON PERFORM  *
005100*                 THRU. 100-APERTURA-ARCHIVOS SALTA A ESE        *
005200*                 PARRAFO CON GO TO SI FALLA LA APERTURA.        *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT INDICE-DATA-IN   ASSIGN TO INXDATA
006100            ORGANIZATION  IS SEQUENTIAL
006200            FILE STATUS   IS FS-INXDATA
006300                             FSE-INXDATA.
006400
006500     SELECT INDICE-CSV-OUT   ASSIGN TO CSVOUT
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-CSVOUT.
006800
006900     SELECT WORKFILE         ASSIGN TO SORTWK1.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300******************************************************************
007400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007500******************************************************************
007600*   COTIZACIONES DIARIAS DEL INDICE SOLICITADO
007700 FD  INDICE-DATA-IN.
007800     COPY IDXDATA.
007900*   ARCHIVO DE SALIDA EN FORMATO CSV, UN RENGLON DE TEXTO VARIABLE
008000 FD  INDICE-CSV-OUT
008100     RECORD IS VARYING IN SIZE FROM 1 TO 160 CHARACTERS
008200     DEPENDING ON WKS-LARGO-RENGLON-CSV.
008300 01  REG-CSV                    PIC X(160).
008400*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR CLAVE SOLICITADA
008500 SD  WORKFILE.
008600 01  WORK-REG.
008700     05 WORK-CLAVE-ORDEN         PIC S9(18)V9(4) COMP-3.
008800     05 WORK-ID-REGISTRO         PIC 9(09).
008900     05 WORK-DATOS-RENGLON.
009000        10 WORK-BASE-DATE        PIC 9(08).
009100        10 WORK-MARKET-PRICE     PIC S9(16)V9(4) COMP-3.
009200        10 WORK-CLOSING-PRICE    PIC S9(16)V9(4) COMP-3.
009300        10 WORK-HIGH-PRICE       PIC S9(16)V9(4) COMP-3.
009400        10 WORK-LOW-PRICE        PIC S9(16)V9(4) COMP-3.
009500        10 WORK-VERSUS           PIC S9(16)V9(4) COMP-3.
009600        10 WORK-FLUCTUATION-RATE PIC S9(06)V9(4) COMP-3.
009700        10 WORK-TRADING-QUANTITY PIC S9(18)      COMP-3.
009800        10 WORK-TRADING-PRICE    PIC S9(18)      COMP-3.
009900        10 WORK-MKT-TOTAL-AMOUNT PIC S9(18)      COMP-3.
010000
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     02 FS-INXDATA              PIC 9(02) VALUE ZEROES.
010700     02 FSE-INXDATA.
010800        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010900        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011000        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011100     02 FS-CSVOUT               PIC 9(02) VALUE ZEROES.
011200     02 FILLER                  PIC X(08).
011300 77  PROGRAMA                   PIC X(08) VALUE 'BVAL2M03'.
011400 77  ARCHIVO                    PIC X(08) VALUE SPACES.
011500 77  ACCION                     PIC X(10) VALUE SPACES.
011600 77  LLAVE                      PIC X(32) VALUE SPACES.
011700 77  WKS-LARGO-RENGLON-CSV      PIC 9(04) COMP VALUE 160.
011800******************************************************************
011900*       PARAMETRO DE CORRIDA RECIBIDO POR SYSIN (JCL)            *
012000******************************************************************
012100 01  WKS-PARAMETRO-CORRIDA.
012200     02 WKS-PARM-INDICE-PRESENTE PIC X(01).
012300        88 HAY-FILTRO-DE-INDICE          VALUE 'S'.
012400        88 NO-HAY-FILTRO-DE-INDICE       VALUE 'N'.
012500     02 WKS-PARM-INDICE-ID       PIC 9(09).
012600     02 WKS-PARM-FECHA-DESDE     PIC 9(08).
012700     02 WKS-PARM-FECHA-DESDE-R REDEFINES WKS-PARM-FECHA-DESDE.
012800        03 WKS-DESDE-ANIO           PIC 9(04).
012900        03 WKS-DESDE-MES            PIC 9(02).
013000        03 WKS-DESDE-DIA            PIC 9(02).
013100     02 WKS-PARM-FECHA-HASTA     PIC 9(08).
013200     02 WKS-PARM-CAMPO-ORDEN     PIC X(21).
013300     02 WKS-PARM-DIRECCION       PIC X(04).
013400        88 DIRECCION-ASCENDENTE          VALUE 'ASC '.
013500        88 DIRECCION-DESCENDENTE         VALUE 'DESC'.
013600 01  WKS-PARAMETRO-CORRIDA-R REDEFINES WKS-PARAMETRO-CORRIDA.
013700     02 FILLER                   PIC X(26).
013800     02 WKS-PARM-CAMPO-ORDEN-TAB PIC X(21).
013900     02 FILLER                   PIC X(04).
014000******************************************************************
014100*                    DISPARADORES Y CONTADORES                   *
014200******************************************************************
014300 01  WKS-FLAGS.
014400     02 WKS-FIN-INXDATA         PIC 9(01) VALUE ZEROES.
014500        88 FIN-INDICE-DATA                VALUE 1.
014600     02 WKS-FIN-ORDENADO        PIC 9(01) VALUE ZEROES.
014700        88 FIN-ARCHIVO-ORDENADO           VALUE 1.
014800     02 FILLER                  PIC X(06).
014900 77  WKS-REG-LEIDOS             PIC 9(06) COMP VALUE ZEROS.
015000 77  WKS-REG-EXTRAIDOS          PIC 9(06) COMP VALUE ZEROS.
015100******************************************************************
015200*       LISTA BLANCA DE CAMPOS PERMITIDOS PARA ORDENAMIENTO      *
015300******************************************************************
015400 01  WKS-TABLA-CAMPOS-VALIDOS.
015500     02 FILLER PIC X(21) VALUE 'BASE-DATE            '.
015600     02 FILLER PIC X(21) VALUE 'CLOSING-PRICE        '.
015700     02 FILLER PIC X(21) VALUE 'FLUCTUATION-RATE     '.
015800     02 FILLER PIC X(21) VALUE 'HIGH-PRICE           '.
015900     02 FILLER PIC X(21) VALUE 'LOW-PRICE            '.
016000     02 FILLER PIC X(21) VALUE 'MARKET-PRICE         '.
016100     02 FILLER PIC X(21) VALUE 'MARKET-TOTAL-AMOUNT  '.
016200     02 FILLER PIC X(21) VALUE 'TRADING-PRICE        '.
016300     02 FILLER PIC X(21) VALUE 'TRADING-QUANTITY     '.
016400     02 FILLER PIC X(21) VALUE 'VERSUS               '.
016500 01  WKS-TABLA-CAMPOS-VALIDOS-R
016600         REDEFINES WKS-TABLA-CAMPOS-VALIDOS.
016700     02 WKS-CAMPO-VALIDO-ITEM OCCURS 10 TIMES
016800                               ASCENDING KEY WKS-CAMPO-VALIDO-NOM
016900                               INDEXED   BY IDX-CAMPO.
017000        04 WKS-CAMPO-VALIDO-NOM    PIC X(21).
017100******************************************************************
017200*        AREAS EDITADAS PARA LA CONSTRUCCION DEL RENGLON CSV     *
017300******************************************************************
017400 01  WKS-EDIT-FECHA             PIC 9(08).
017500 01  WKS-EDIT-MONTO             PIC -(14)9.9999.
017600 01  WKS-EDIT-MONTO-6           PIC -(04)9.9999.
017700 01  WKS-EDIT-ENTERO            PIC -(17)9.
017800 01  WKS-RENGLON-CSV            PIC X(160) VALUE SPACES.
017900 77  WKS-PTR-CSV                PIC 9(04) COMP VALUE 1.
018000
018100 PROCEDURE DIVISION.
018200******************************************************************
018300*               S E C C I O N    P R I N C I P A L               *
018400******************************************************************
018500 000-MAIN SECTION.
018600     PERFORM 100-APERTURA-ARCHIVOS
018700        THRU 105-ERROR-APERTURA-ARCHIVOS-E
018800     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
018900     PERFORM 150-VALIDA-CAMPO-ORDEN
019000     PERFORM 200-ESCRIBE-ENCABEZADO
019100     SORT WORKFILE ASCENDING KEY WORK-CLAVE-ORDEN
019200                            ASCENDING KEY WORK-ID-REGISTRO
019300          INPUT  PROCEDURE IS 300-ORDENA-POR-CLAVE
019400          OUTPUT PROCEDURE IS 400-ESCRIBE-DETALLE-CSV
019500     PERFORM 800-ESTADISTICAS
019600     PERFORM 900-CIERRA-ARCHIVOS
019700     STOP RUN.
019800 000-MAIN-E. EXIT.
019900
020000*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
020100 100-APERTURA-ARCHIVOS SECTION.
020200     OPEN INPUT  INDICE-DATA-IN
020300          OUTPUT INDICE-CSV-OUT
020400     IF FS-INXDATA = 97
020500        MOVE ZEROES TO FS-INXDATA
020600     END-IF
020700*--------> BVSI-0029: SI FALLA ALGUNA APERTURA SE SALTA AL
020800*          PARRAFO DE ERROR, FUERA DEL FLUJO NORMAL.
020900     IF FS-INXDATA NOT = 0 OR FS-CSVOUT NOT = 0
021000        GO TO 105-ERROR-APERTURA-ARCHIVOS
021100     END-IF.
021200 100-APERTURA-ARCHIVOS-E. EXIT.
021300
021400*--------> PARRAFO DE ERROR DE APERTURA, ALCANZADO SOLO POR GO TO
021500 105-ERROR-APERTURA-ARCHIVOS SECTION.
021600     DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL2M03 <<<'
021700             UPON CONSOLE
021800     MOVE 'OPEN'    TO ACCION
021900     MOVE SPACES    TO LLAVE
022000     MOVE 'INXDATA' TO ARCHIVO
022100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022200          LLAVE, FS-INXDATA, FSE-INXDATA
022300     MOVE 91 TO RETURN-CODE
022400     PERFORM 900-CIERRA-ARCHIVOS
022500     STOP RUN.
022600 105-ERROR-APERTURA-ARCHIVOS-E. EXIT.
022700
022800*--------> SERIE 150 VALIDA EL CAMPO DE ORDENAMIENTO SOLICITADO
022900*          CONTRA LA LISTA BLANCA DE 10 CAMPOS PERMITIDOS
023000 150-VALIDA-CAMPO-ORDEN SECTION.
023100     SET IDX-CAMPO TO 1
023200     SEARCH ALL WKS-CAMPO-VALIDO-ITEM
023300        AT END
023400           DISPLAY '>>> CAMPO DE ORDENAMIENTO NO PERMITIDO <<<'
023500                   UPON CONSOLE
023600           MOVE 91 TO RETURN-CODE
023700           PERFORM 900-CIERRA-ARCHIVOS
023800           STOP RUN
023900        WHEN WKS-CAMPO-VALIDO-NOM(IDX-CAMPO) =
024000             WKS-PARM-CAMPO-ORDEN
024100           CONTINUE
024200     END-SEARCH.
024300 150-VALIDA-CAMPO-ORDEN-E. EXIT.
024400
024500*--------> SERIE 200 ESCRIBE EL RENGLON DE ENCABEZADO DEL CSV
024600 200-ESCRIBE-ENCABEZADO SECTION.
024700     MOVE SPACES TO WKS-RENGLON-CSV
024800     STRING 'baseDate,marketPrice,closingPrice,highPrice,'
024900            'lowPrice,versus,fluctuationRate,tradingQuantity,'
025000            'tradingPrice,marketTotalAmount'
025100            DELIMITED BY SIZE INTO WKS-RENGLON-CSV
025200     END-STRING
025300     MOVE WKS-RENGLON-CSV TO REG-CSV
025400     WRITE REG-CSV.
025500 200-ESCRIBE-ENCABEZADO-E. EXIT.
025600
025700*--------> INPUT PROCEDURE DEL SORT - FILTRA POR INDICE Y RANGO
025800*          DE FECHAS, RESUELVE LA CLAVE DE ORDENAMIENTO Y LIBERA
025900 300-ORDENA-POR-CLAVE SECTION.
026000     READ INDICE-DATA-IN
026100          AT END SET FIN-INDICE-DATA TO TRUE
026200     END-READ
026300     PERFORM 305-FILTRA-Y-LIBERA UNTIL FIN-INDICE-DATA.
026400 300-ORDENA-POR-CLAVE-E. EXIT.
026500
026600 305-FILTRA-Y-LIBERA SECTION.
026700     ADD 1 TO WKS-REG-LEIDOS
026800     IF (NO-HAY-FILTRO-DE-INDICE OR
026900         ID-INDICE-INFO = WKS-PARM-INDICE-ID)       AND
027000        (WKS-PARM-FECHA-DESDE = ZEROES OR
027100         BASE-DATE NOT < WKS-PARM-FECHA-DESDE)      AND
027200        (WKS-PARM-FECHA-HASTA = ZEROES OR
027300         BASE-DATE NOT > WKS-PARM-FECHA-HASTA)
027400        PERFORM 310-RESUELVE-CLAVE-Y-RELEASE
027500     END-IF
027600     READ INDICE-DATA-IN
027700          AT END SET FIN-INDICE-DATA TO TRUE
027800     END-READ.
027900 305-FILTRA-Y-LIBERA-E. EXIT.
028000
028100 310-RESUELVE-CLAVE-Y-RELEASE SECTION.
028200     EVALUATE WKS-PARM-CAMPO-ORDEN
028300        WHEN 'MARKET-PRICE'
028400           MOVE MARKET-PRICE       TO WORK-CLAVE-ORDEN
028500        WHEN 'CLOSING-PRICE'
028600           MOVE CLOSING-PRICE      TO WORK-CLAVE-ORDEN
028700        WHEN 'HIGH-PRICE'
028800           MOVE HIGH-PRICE         TO WORK-CLAVE-ORDEN
028900        WHEN 'LOW-PRICE'
029000           MOVE LOW-PRICE          TO WORK-CLAVE-ORDEN
029100        WHEN 'VERSUS'
029200           MOVE VERSUS             TO WORK-CLAVE-ORDEN
029300        WHEN 'FLUCTUATION-RATE'
029400           MOVE FLUCTUATION-RATE   TO WORK-CLAVE-ORDEN
029500        WHEN 'TRADING-QUANTITY'
029600           MOVE TRADING-QUANTITY   TO WORK-CLAVE-ORDEN
029700        WHEN 'TRADING-PRICE'
029800           MOVE TRADING-PRICE      TO WORK-CLAVE-ORDEN
029900        WHEN 'MARKET-TOTAL-AMOUNT'
030000           MOVE MARKET-TOTAL-AMOUNT TO WORK-CLAVE-ORDEN
030100        WHEN OTHER
030200           MOVE BASE-DATE          TO WORK-CLAVE-ORDEN
030300     END-EVALUATE
030400     IF DIRECCION-DESCENDENTE
030500        COMPUTE WORK-CLAVE-ORDEN = WORK-CLAVE-ORDEN * -1
030600     END-IF
030700     MOVE ID-REGISTRO         TO WORK-ID-REGISTRO
030800     MOVE BASE-DATE           TO WORK-BASE-DATE
030900     MOVE MARKET-PRICE        TO WORK-MARKET-PRICE
031000     MOVE CLOSING-PRICE       TO WORK-CLOSING-PRICE
031100     MOVE HIGH-PRICE          TO WORK-HIGH-PRICE
031200     MOVE LOW-PRICE           TO WORK-LOW-PRICE
031300     MOVE VERSUS              TO WORK-VERSUS
031400     MOVE FLUCTUATION-RATE    TO WORK-FLUCTUATION-RATE
031500     MOVE TRADING-QUANTITY    TO WORK-TRADING-QUANTITY
031600     MOVE TRADING-PRICE       TO WORK-TRADING-PRICE
031700     MOVE MARKET-TOTAL-AMOUNT TO WORK-MKT-TOTAL-AMOUNT
031800     RELEASE WORK-REG.
031900 310-RESUELVE-CLAVE-Y-RELEASE-E. EXIT.
032000
032100*--------> OUTPUT PROCEDURE DEL SORT - ARMA UN RENGLON CSV POR
032200*          CADA COTIZACION YA ORDENADA Y LO ESCRIBE AL ARCHIVO
032300 400-ESCRIBE-DETALLE-CSV SECTION.
032400     RETURN WORKFILE
032500            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
032600     END-RETURN
032700     PERFORM 410-ARMA-Y-ESCRIBE-RENGLON UNTIL
032800                                  FIN-ARCHIVO-ORDENADO.
032900 400-ESCRIBE-DETALLE-CSV-E. EXIT.
033000
033100 410-ARMA-Y-ESCRIBE-RENGLON SECTION.
033200     MOVE SPACES             TO WKS-RENGLON-CSV
033300     MOVE 1                  TO WKS-PTR-CSV
033400     MOVE WORK-BASE-DATE     TO WKS-EDIT-FECHA
033500     MOVE WORK-MARKET-PRICE  TO WKS-EDIT-MONTO
033600     STRING WKS-EDIT-FECHA      DELIMITED BY SIZE
033700            ','                 DELIMITED BY SIZE
033800            WKS-EDIT-MONTO      DELIMITED BY SIZE
033900            ','                 DELIMITED BY SIZE
034000            INTO WKS-RENGLON-CSV
034100            WITH POINTER WKS-PTR-CSV
034200     END-STRING
034300     MOVE WORK-CLOSING-PRICE TO WKS-EDIT-MONTO
034400     STRING WKS-EDIT-MONTO      DELIMITED BY SIZE
034500            ','                 DELIMITED BY SIZE
034600            INTO WKS-RENGLON-CSV
034700            WITH POINTER WKS-PTR-CSV
034800     END-STRING
034900     MOVE WORK-HIGH-PRICE    TO WKS-EDIT-MONTO
035000     STRING WKS-EDIT-MONTO      DELIMITED BY SIZE
035100            ','                 DELIMITED BY SIZE
035200            INTO WKS-RENGLON-CSV
035300            WITH POINTER WKS-PTR-CSV
035400     END-STRING
035500     MOVE WORK-LOW-PRICE     TO WKS-EDIT-MONTO
035600     STRING WKS-EDIT-MONTO      DELIMITED BY SIZE
035700            ','                 DELIMITED BY SIZE
035800            INTO WKS-RENGLON-CSV
035900            WITH POINTER WKS-PTR-CSV
036000     END-STRING
036100     MOVE WORK-VERSUS        TO WKS-EDIT-MONTO
036200     STRING WKS-EDIT-MONTO      DELIMITED BY SIZE
036300            ','                 DELIMITED BY SIZE
036400            INTO WKS-RENGLON-CSV
036500            WITH POINTER WKS-PTR-CSV
036600     END-STRING
036700     MOVE WORK-FLUCTUATION-RATE TO WKS-EDIT-MONTO-6
036800     STRING WKS-EDIT-MONTO-6    DELIMITED BY SIZE
036900            ','                 DELIMITED BY SIZE
037000            INTO WKS-RENGLON-CSV
037100            WITH POINTER WKS-PTR-CSV
037200     END-STRING
037300     MOVE WORK-TRADING-QUANTITY TO WKS-EDIT-ENTERO
037400     STRING WKS-EDIT-ENTERO     DELIMITED BY SIZE
037500            ','                 DELIMITED BY SIZE
037600            INTO WKS-RENGLON-CSV
037700            WITH POINTER WKS-PTR-CSV
037800     END-STRING
037900     MOVE WORK-TRADING-PRICE TO WKS-EDIT-ENTERO
038000     STRING WKS-EDIT-ENTERO     DELIMITED BY SIZE
038100            ','                 DELIMITED BY SIZE
038200            INTO WKS-RENGLON-CSV
038300            WITH POINTER WKS-PTR-CSV
038400     END-STRING
038500     MOVE WORK-MKT-TOTAL-AMOUNT TO WKS-EDIT-ENTERO
038600     STRING WKS-EDIT-ENTERO     DELIMITED BY SIZE
038700            INTO WKS-RENGLON-CSV
038800            WITH POINTER WKS-PTR-CSV
038900     END-STRING
039000     MOVE WKS-RENGLON-CSV TO REG-CSV
039100     WRITE REG-CSV
039200     ADD 1 TO WKS-REG-EXTRAIDOS
039300     RETURN WORKFILE
039400            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
039500     END-RETURN.
039600 410-ARMA-Y-ESCRIBE-RENGLON-E. EXIT.
039700
039800*--------> SERIE 800 ESTADISTICAS DE CONTROL
039900 800-ESTADISTICAS SECTION.
040000     DISPLAY '**********************************************'
040100     DISPLAY '*   BVAL2M03 - ESTADISTICAS DE LA CORRIDA     *'
040200     DISPLAY '**********************************************'
040300     DISPLAY '  COTIZACIONES LEIDAS    : ' WKS-REG-LEIDOS
040400     DISPLAY '  RENGLONES CSV EXTRAIDOS: ' WKS-REG-EXTRAIDOS
040500     DISPLAY '**********************************************'.
040600 800-ESTADISTICAS-E. EXIT.
040700
040800*--------> SERIE 900 CIERRE DE ARCHIVOS
040900 900-CIERRA-ARCHIVOS SECTION.
041000     CLOSE INDICE-DATA-IN INDICE-CSV-OUT.
041100 900-CIERRA-ARCHIVOS-E. EXIT.
