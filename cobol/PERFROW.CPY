000100******************************************************************
000200*        COPYLIB PERFROW - RENGLON DE REPORTE DE RENDIMIENTO    *
000300*        RANKEADO, ARCHIVO RANKING-OUT                          *
000400******************************************************************
000500* 2024.02.19  EEDR  BVSI-0003  CREACION DEL LAYOUT DE SALIDA    *
000600*                   PARA EL REPORTE DE RENDIMIENTO POR INDICE   *
000700******************************************************************
000800 01  REG-RANKING-INDICE.
000900     05 RANK-POSITION            PIC 9(04).
001000     05 ID-INDICE-INFO           PIC 9(09).
001100     05 INDEX-CLASSIFICATION     PIC X(40).
001200     05 INDEX-NAME               PIC X(80).
001300     05 CURRENT-PRICE            PIC S9(16)V9(4) COMP-3.
001400     05 BEFORE-PRICE             PIC S9(16)V9(4) COMP-3.
001500     05 BEFORE-PRICE-FLAG        PIC X(01).
001600        88 HAY-PRECIO-ANTERIOR            VALUE 'S'.
001700        88 NO-HAY-PRECIO-ANTERIOR         VALUE 'N'.
001800     05 VERSUS                   PIC S9(16)V9(4) COMP-3.
001900     05 FLUCTUATION-RATE         PIC S9(06)V9(4) COMP-3.
002000     05 FILLER                   PIC X(12).
