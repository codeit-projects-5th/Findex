000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : MARIO CASTILLO LOPEZ (MCLR)                      *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE SECUENCIALMENTE EL ARCHIVO DE COTIZACIONES   *
000800*             : DIARIAS DE UN INDICE, ORDENADO ASCENDENTE POR    *
000900*             : FECHA, Y GENERA TRES SERIES PARALELAS PARA LA    *
001000*             : GRAFICA: PRECIO DE CIERRE CRUDO, PROMEDIO MOVIL  *
001100*             : DE 5 RUEDAS Y PROMEDIO MOVIL DE 28 RUEDAS.       *
001200* ARCHIVOS    : INDICE-DATA-IN, INDICE-INFO-IN, GRAFICO-OUT      *
001300* ACCION (ES) : G=GENERAR SERIE DE GRAFICA                       *
001400* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001500* BPM/RATIONAL: 241187                                           *
001600* NOMBRE      : EXTRACCION DE SERIE GRAFICA DE INDICES BURSATILES*
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     BVAL1C01.
002000 AUTHOR.                         MARIO CASTILLO LOPEZ.
002100 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002200*                                GERENCIA DE SISTEMAS.
002300 DATE-WRITTEN.                   14/03/1986.
002400 DATE-COMPILED.                  14/03/1986.
002500 SECURITY.                       NON-CONFIDENTIAL.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/03/1986 MCLR ORIG-001  CREACION - ORIGINALMENTE "CIERRES1", *
003000*                 CIERRE MENSUAL DE SALDOS DE CAPTACIONES.       *
003100* 02/09/1987 MCLR ORIG-014  SE AGREGA VALIDACION DE FIN DE MES.  *
003200* 21/06/1989 HRLM REQ-0092  CORRECCION DE REDONDEO EN PROMEDIOS. *
003300* 10/01/1991 HRLM REQ-0145  SE AMPLIA TABLA DE TRABAJO A 31 POS. *
003400* 03/08/1993 PEDR REQ-0201  AJUSTE DE RUTINA DE FILE STATUS.     *
003500* 11/11/1998 JASR Y2K-0551 AMPLIACION DE FECHA DE 6 A 8 POSICION-*
003600*                 ES PARA SOPORTAR EL CAMBIO DE SIGLO.           *
003700* 07/02/2001 JASR REQ-0305 LIMPIEZA DE RUTINAS OBSOLETAS DE      *
003800*                 CAPTACIONES TRAS MIGRACION A OTRO SUBSISTEMA.  *
003900* 19/09/2006 MRLQ REQ-0412 CAMBIO DE NOMBRE DE ARCHIVOS DE SALIDA*
004000* 05/05/2014 MRLQ REQ-0588 SE AGREGA VALIDACION DE FILE STATUS   *
004100*                 97 COMO APERTURA EXITOSA EN RUTINAS GSAM.      *
004200* 14/02/2024 EEDR BVSI-0001 REUSO DEL PROGRAMA PARA EL NUEVO     *
004300*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
004400*                 REEMPLAZA LA LOGICA DE CAPTACIONES POR LA      *
004500*                 EXTRACCION DE SERIE DE GRAFICA DE UN INDICE.   *
004600* 22/02/2024 EEDR BVSI-0002 SE AGREGA CARGA DE MAESTRO DE        *
004700*                 INDICES A TABLA PARA RESOLVER CLASIFICACION    *
004800*                 Y NOMBRE DEL INDICE SOLICITADO.                *
004900* 06/03/2024 EEDR BVSI-0003 SE IMPLEMENTA VENTANA DESLIZANTE DE  *
005000*                 28 RUEDAS PARA LOS PROMEDIOS MOVILES 5 Y 28.   *
005100* 19/03/2024 JLCH BVSI-0008 CORRECCION: EL PROMEDIO SOLO SE      *
005200*                 EMITE CUANDO SE HAN LEIDO SUFICIENTES RUEDAS.  *
005300* 09/01/2026 EEDR BVSI-0021 REVISION ANUAL, SIN CAMBIOS DE       *
005400*                 LOGICA. SE ACTUALIZA BITACORA.                 *
005500* 23/01/2026 JLCH BVSI-0027 CORRECCION: EL COMPUTE ROUNDED SOBRE *
005600*                 POINT-VALUE (4 DECIMALES) REDONDEABA A 4 POSI- *
005700*                 CIONES EN VEZ DE 2. SE AGREGA ACUMULADOR       *
005800*                 INTERMEDIO WKS-PROMEDIO-2DEC PARA REDONDEAR A  *
005900*                 2 DECIMALES ANTES DE MOVER AL CAMPO DE SALIDA. *
006000* 23/01/2026 JLCH BVSI-0029 SE SEPARA LA RUTINA DE ERROR DE      *
006100*                 APERTURA EN EL PARRAFO 105-ERROR-APERTURA-     *
006200*                 ARCHIVOS, INVOCADO DESDE 000-MAIN CON PERFORM  *
006300*                 THRU. 100-APERTURA-ARCHIVOS SALTA A ESE        *
006400*                 PARRAFO CON GO TO SI FALLA LA APERTURA.        *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT INDICE-INFO-IN  ASSIGN TO INXINFO
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-INXINFO.
007500
007600     SELECT INDICE-DATA-IN  ASSIGN TO INXDATA
007700            ORGANIZATION  IS SEQUENTIAL
007800            FILE STATUS   IS FS-INXDATA
007900                             FSE-INXDATA.
008000
008100     SELECT GRAFICO-OUT     ASSIGN TO GRAFOUT
008200            ORGANIZATION  IS SEQUENTIAL
008300            FILE STATUS   IS FS-GRAFOUT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008900******************************************************************
009000*   MAESTRO DE INDICES BURSATILES (CLASIFICACION Y NOMBRE)
009100 FD  INDICE-INFO-IN.
009200     COPY IDXINFO.
009300*   COTIZACIONES DIARIAS DE UN INDICE, ORDEN ASCENDENTE POR FECHA
009400 FD  INDICE-DATA-IN.
009500     COPY IDXDATA.
009600*   SERIE DE GRAFICA DE SALIDA (CRUDA / MA05 / MA28)
009700 FD  GRAFICO-OUT.
009800     COPY CHPOINT.
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     02 FS-INXINFO              PIC 9(02) VALUE ZEROES.
010600     02 FS-INXDATA              PIC 9(02) VALUE ZEROES.
010700     02 FSE-INXDATA.
010800        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010900        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011000        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011100     02 FS-GRAFOUT              PIC 9(02) VALUE ZEROES.
011200     02 FILLER                  PIC X(08).
011300 77  PROGRAMA                   PIC X(08) VALUE 'BVAL1C01'.
011400 77  ARCHIVO                    PIC X(08) VALUE SPACES.
011500 77  ACCION                     PIC X(10) VALUE SPACES.
011600 77  LLAVE                      PIC X(32) VALUE SPACES.
011700******************************************************************
011800*                    DISPARADORES Y CONTADORES                   *
011900******************************************************************
012000 01  WKS-FLAGS.
012100     02 WKS-FIN-INXINFO         PIC 9(01) VALUE ZEROES.
012200        88 FIN-INDICE-INFO               VALUE 1.
012300     02 WKS-FIN-INXDATA         PIC 9(01) VALUE ZEROES.
012400        88 FIN-INDICE-DATA                VALUE 1.
012500     02 FILLER                  PIC X(06).
012600 77  WKS-CONTADOR-FILAS         PIC 9(04) COMP VALUE ZEROS.
012700 77  WKS-CANT-INDICES           PIC 9(04) COMP VALUE ZEROS.
012800 77  WKS-REG-LEIDOS             PIC 9(06) COMP VALUE ZEROS.
012900 77  WKS-PUNTOS-ESCRITOS        PIC 9(06) COMP VALUE ZEROS.
013000 77  WKS-I                      PIC 9(02) COMP VALUE ZEROS.
013100 77  WKS-N                      PIC 9(02) COMP VALUE ZEROS.
013200 77  WKS-SUMA-VENTANA           PIC S9(18)V9(4) COMP-3 VALUE 0.
013300 77  WKS-PROMEDIO-2DEC          PIC S9(16)V99   COMP-3 VALUE 0.
013400******************************************************************
013500*       PARAMETRO DE CORRIDA RECIBIDO POR SYSIN (JCL)            *
013600******************************************************************
013700 01  WKS-PARAMETRO-CORRIDA.
013800     02 WKS-PARM-INDICE-ID      PIC 9(09).
013900     02 FILLER                  PIC X(01).
014000     02 WKS-PARM-TIPO-PERIODO   PIC X(10).
014100     02 FILLER                  PIC X(20).
014200 01  WKS-PARAMETRO-CORRIDA-R REDEFINES WKS-PARAMETRO-CORRIDA.
014300     02 WKS-PARM-INDICE-ID-ALFA PIC X(09).
014400     02 FILLER                  PIC X(31).
014500******************************************************************
014600*       MAESTRO DE INDICES CARGADO EN MEMORIA (SEARCH ALL)       *
014700******************************************************************
014800 01  WKS-TABLA-INDICES.
014900     02 WKS-INDICE-ITEM OCCURS 1 TO 500 TIMES
015000                         DEPENDING ON WKS-CANT-INDICES
015100                         ASCENDING KEY WKS-ID-INDICE-TBL
015200                         INDEXED   BY IDX-INDICE.
015300        04 WKS-ID-INDICE-TBL       PIC 9(09).
015400        04 WKS-CLASIF-INDICE-TBL   PIC X(40).
015500        04 WKS-NOMBRE-INDICE-TBL   PIC X(80).
015600 01  WKS-CLASIF-RESUELTA            PIC X(40) VALUE SPACES.
015700 01  WKS-NOMBRE-RESUELTO            PIC X(80) VALUE SPACES.
015800******************************************************************
015900*   VENTANA DESLIZANTE DE LAS ULTIMAS 28 RUEDAS (PRECIO CIERRE)  *
016000*   ITEM 1 = RUEDA MAS RECIENTE, SE DESPLAZA HACIA ABAJO CADA    *
016100*   VEZ QUE SE LEE UNA RUEDA NUEVA (EDU33019 - EDU34022 IDIOM)   *
016200******************************************************************
016300 01  WKS-VENTANA-CIERRES.
016400     02 WKS-CIERRE-VENTANA OCCURS 28 TIMES
016500                            PIC S9(16)V9(4) COMP-3.
016600 01  WKS-VENTANA-R REDEFINES WKS-VENTANA-CIERRES.
016700     02 WKS-CIERRE-MAS-RECIENTE     PIC S9(16)V9(4) COMP-3.
016800     02 FILLER                      PIC X(108).
016900******************************************************************
017000*                 AREA DE TRABAJO PUNTO DE GRAFICA               *
017100******************************************************************
017200 01  WKS-PUNTO-TRABAJO.
017300     02 WKS-PUNTO-FECHA             PIC 9(08).
017400     02 WKS-PUNTO-VALOR             PIC S9(16)V9(4) COMP-3.
017500     02 FILLER                      PIC X(10).
017600 01  WKS-PUNTO-TRABAJO-R REDEFINES WKS-PUNTO-TRABAJO.
017700     02 WKS-PUNTO-FECHA-ANIO         PIC 9(04).
017800     02 WKS-PUNTO-FECHA-MES          PIC 9(02).
017900     02 WKS-PUNTO-FECHA-DIA          PIC 9(02).
018000     02 FILLER                       PIC X(16).
018100
018200 PROCEDURE DIVISION.
018300******************************************************************
018400*               S E C C I O N    P R I N C I P A L               *
018500******************************************************************
018600 000-MAIN SECTION.
018700     PERFORM 100-APERTURA-ARCHIVOS
018800        THRU 105-ERROR-APERTURA-ARCHIVOS-E
018900     ACCEPT   WKS-PARAMETRO-CORRIDA FROM SYSIN
019000     PERFORM 200-CARGA-TABLA-INDICES
019100     PERFORM 210-RESUELVE-INDICE-SOLICITADO
019200     PERFORM 300-BARRIDO-INDICE UNTIL FIN-INDICE-DATA
019300     PERFORM 800-ESTADISTICAS
019400     PERFORM 900-CIERRA-ARCHIVOS
019500     STOP RUN.
019600 000-MAIN-E. EXIT.
019700
019800*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
019900 100-APERTURA-ARCHIVOS SECTION.
020000     OPEN INPUT  INDICE-INFO-IN INDICE-DATA-IN
020100          OUTPUT GRAFICO-OUT
020200     IF FS-INXINFO = 97
020300        MOVE ZEROES TO FS-INXINFO
020400     END-IF
020500     IF FS-INXDATA = 97
020600        MOVE ZEROES TO FS-INXDATA
020700     END-IF
020800*--------> BVSI-0029: SI FALLA ALGUNA APERTURA SE SALTA AL
020900*          PARRAFO DE ERROR, FUERA DEL FLUJO NORMAL.
021000     IF FS-INXINFO NOT = 0 OR FS-INXDATA NOT = 0 OR
021100        FS-GRAFOUT NOT = 0
021200        GO TO 105-ERROR-APERTURA-ARCHIVOS
021300     END-IF.
021400 100-APERTURA-ARCHIVOS-E. EXIT.
021500
021600*--------> PARRAFO DE ERROR DE APERTURA, ALCANZADO SOLO POR GO TO
021700 105-ERROR-APERTURA-ARCHIVOS SECTION.
021800     DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL1C01 <<<'
021900             UPON CONSOLE
022000     MOVE 'OPEN'    TO ACCION
022100     MOVE SPACES    TO LLAVE
022200     MOVE 'INXDATA' TO ARCHIVO
022300     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022400          LLAVE, FS-INXDATA, FSE-INXDATA
022500     MOVE 91 TO RETURN-CODE
022600     PERFORM 900-CIERRA-ARCHIVOS
022700     STOP RUN.
022800 105-ERROR-APERTURA-ARCHIVOS-E. EXIT.
022900
023000*--------> SERIE 200 CARGA DEL MAESTRO DE INDICES A MEMORIA
023100 200-CARGA-TABLA-INDICES SECTION.
023200     READ INDICE-INFO-IN
023300          AT END SET FIN-INDICE-INFO TO TRUE
023400     END-READ
023500     PERFORM 205-ACUMULA-INDICE UNTIL FIN-INDICE-INFO.
023600 200-CARGA-TABLA-INDICES-E. EXIT.
023700
023800*--------> ACUMULA UN RENGLON DEL MAESTRO EN LA TABLA DE MEMORIA
023900 205-ACUMULA-INDICE SECTION.
024000     ADD 1 TO WKS-CANT-INDICES
024100     MOVE ID-INDICE-INFO       TO
024200          WKS-ID-INDICE-TBL(WKS-CANT-INDICES)
024300     MOVE INDEX-CLASSIFICATION TO
024400          WKS-CLASIF-INDICE-TBL(WKS-CANT-INDICES)
024500     MOVE INDEX-NAME           TO
024600          WKS-NOMBRE-INDICE-TBL(WKS-CANT-INDICES)
024700     READ INDICE-INFO-IN
024800          AT END SET FIN-INDICE-INFO TO TRUE
024900     END-READ.
025000 205-ACUMULA-INDICE-E. EXIT.
025100
025200*--------> RESUELVE CLASIFICACION Y NOMBRE DEL INDICE SOLICITADO
025300 210-RESUELVE-INDICE-SOLICITADO SECTION.
025400     SET IDX-INDICE TO 1
025500     SEARCH ALL WKS-INDICE-ITEM
025600        AT END
025700           MOVE SPACES TO WKS-CLASIF-RESUELTA WKS-NOMBRE-RESUELTO
025800           DISPLAY '>>> INDICE NO ENCONTRADO EN MAESTRO <<<'
025900                   UPON CONSOLE
026000        WHEN WKS-ID-INDICE-TBL(IDX-INDICE) = WKS-PARM-INDICE-ID
026100           MOVE WKS-CLASIF-INDICE-TBL(IDX-INDICE) TO
026200                WKS-CLASIF-RESUELTA
026300           MOVE WKS-NOMBRE-INDICE-TBL(IDX-INDICE) TO
026400                WKS-NOMBRE-RESUELTO
026500     END-SEARCH.
026600 210-RESUELVE-INDICE-SOLICITADO-E. EXIT.
026700
026800*--------> SERIE 300 BARRIDO SECUENCIAL DE COTIZACIONES DIARIAS
026900 300-BARRIDO-INDICE SECTION.
027000     READ INDICE-DATA-IN
027100          AT END SET FIN-INDICE-DATA TO TRUE
027200     END-READ
027300     IF NOT FIN-INDICE-DATA
027400        ADD 1 TO WKS-REG-LEIDOS
027500        PERFORM 310-DESPLAZA-VENTANA
027600        MOVE CLOSING-PRICE TO WKS-CIERRE-MAS-RECIENTE
027700        IF WKS-CONTADOR-FILAS < 9999
027800           ADD 1 TO WKS-CONTADOR-FILAS
027900        END-IF
028000        PERFORM 320-EMITE-PUNTO-CRUDO
028100        IF WKS-CONTADOR-FILAS >= 5
028200           PERFORM 330-EMITE-PROMEDIO-5-DIAS
028300        END-IF
028400        IF WKS-CONTADOR-FILAS >= 28
028500           PERFORM 340-EMITE-PROMEDIO-28-DIAS
028600        END-IF
028700     END-IF.
028800 300-BARRIDO-INDICE-E. EXIT.
028900
029000*--------> DESPLAZA LA VENTANA DE 28 RUEDAS UNA POSICION ABAJO
029100 310-DESPLAZA-VENTANA SECTION.
029200     PERFORM 311-CORRE-UNA-POSICION
029300        VARYING WKS-I FROM 28 BY -1 UNTIL WKS-I < 2.
029400 310-DESPLAZA-VENTANA-E. EXIT.
029500
029600 311-CORRE-UNA-POSICION SECTION.
029700     MOVE WKS-CIERRE-VENTANA(WKS-I - 1) TO
029800          WKS-CIERRE-VENTANA(WKS-I).
029900 311-CORRE-UNA-POSICION-E. EXIT.
030000
030100*--------> EMITE EL PUNTO CRUDO DE PRECIO DE CIERRE
030200 320-EMITE-PUNTO-CRUDO SECTION.
030300     INITIALIZE REG-GRAFICO-PUNTO
030400     MOVE WKS-PARM-INDICE-ID  TO ID-INDICE-INFO OF
030500                                  REG-GRAFICO-PUNTO
030600     MOVE WKS-CLASIF-RESUELTA TO INDEX-CLASSIFICATION OF
030700                                  REG-GRAFICO-PUNTO
030800     MOVE WKS-NOMBRE-RESUELTO TO INDEX-NAME OF REG-GRAFICO-PUNTO
030900     SET  PERIOD-DAILY        TO TRUE
031000     SET  SERIE-CRUDA         TO TRUE
031100     MOVE BASE-DATE           TO POINT-DATE OF REG-GRAFICO-PUNTO
031200     MOVE CLOSING-PRICE       TO POINT-VALUE OF REG-GRAFICO-PUNTO
031300     WRITE REG-GRAFICO-PUNTO
031400     IF FS-GRAFOUT = 0
031500        ADD 1 TO WKS-PUNTOS-ESCRITOS
031600     END-IF.
031700 320-EMITE-PUNTO-CRUDO-E. EXIT.
031800
031900*--------> EMITE EL PUNTO DE PROMEDIO MOVIL DE 5 RUEDAS
032000 330-EMITE-PROMEDIO-5-DIAS SECTION.
032100     MOVE ZEROS TO WKS-SUMA-VENTANA
032200     MOVE 5     TO WKS-N
032300     PERFORM 345-ACUMULA-VENTANA
032400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
032500     INITIALIZE REG-GRAFICO-PUNTO
032600     MOVE WKS-PARM-INDICE-ID  TO ID-INDICE-INFO OF
032700                                  REG-GRAFICO-PUNTO
032800     MOVE WKS-CLASIF-RESUELTA TO INDEX-CLASSIFICATION OF
032900                                  REG-GRAFICO-PUNTO
033000     MOVE WKS-NOMBRE-RESUELTO TO INDEX-NAME OF REG-GRAFICO-PUNTO
033100     SET  PERIOD-DAILY        TO TRUE
033200     SET  SERIE-PROMEDIO-5    TO TRUE
033300     MOVE BASE-DATE           TO POINT-DATE OF REG-GRAFICO-PUNTO
033400*--------> BVSI-0027: REDONDEA A 2 DECIMALES ANTES DE MOVER
033500*          AL CAMPO DE SALIDA DE 4 DECIMALES.
033600     COMPUTE WKS-PROMEDIO-2DEC ROUNDED =
033700             WKS-SUMA-VENTANA / WKS-N
033800     MOVE WKS-PROMEDIO-2DEC TO POINT-VALUE OF REG-GRAFICO-PUNTO
033900     WRITE REG-GRAFICO-PUNTO
034000     IF FS-GRAFOUT = 0
034100        ADD 1 TO WKS-PUNTOS-ESCRITOS
034200     END-IF.
034300 330-EMITE-PROMEDIO-5-DIAS-E. EXIT.
034400
034500*--------> EMITE EL PUNTO DE PROMEDIO MOVIL DE 28 RUEDAS
034600 340-EMITE-PROMEDIO-28-DIAS SECTION.
034700     MOVE ZEROS TO WKS-SUMA-VENTANA
034800     MOVE 28    TO WKS-N
034900     PERFORM 345-ACUMULA-VENTANA
035000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N
035100     INITIALIZE REG-GRAFICO-PUNTO
035200     MOVE WKS-PARM-INDICE-ID  TO ID-INDICE-INFO OF
035300                                  REG-GRAFICO-PUNTO
035400     MOVE WKS-CLASIF-RESUELTA TO INDEX-CLASSIFICATION OF
035500                                  REG-GRAFICO-PUNTO
035600     MOVE WKS-NOMBRE-RESUELTO TO INDEX-NAME OF REG-GRAFICO-PUNTO
035700     SET  PERIOD-DAILY        TO TRUE
035800     SET  SERIE-PROMEDIO-28   TO TRUE
035900     MOVE BASE-DATE           TO POINT-DATE OF REG-GRAFICO-PUNTO
036000*--------> BVSI-0027: REDONDEA A 2 DECIMALES ANTES DE MOVER
036100*          AL CAMPO DE SALIDA DE 4 DECIMALES.
036200     COMPUTE WKS-PROMEDIO-2DEC ROUNDED =
036300             WKS-SUMA-VENTANA / WKS-N
036400     MOVE WKS-PROMEDIO-2DEC TO POINT-VALUE OF REG-GRAFICO-PUNTO
036500     WRITE REG-GRAFICO-PUNTO
036600     IF FS-GRAFOUT = 0
036700        ADD 1 TO WKS-PUNTOS-ESCRITOS
036800     END-IF.
036900 340-EMITE-PROMEDIO-28-DIAS-E. EXIT.
037000
037100*--------> ACUMULA LOS PRIMEROS WKS-N ELEMENTOS DE LA VENTANA
037200 345-ACUMULA-VENTANA SECTION.
037300     ADD WKS-CIERRE-VENTANA(WKS-I) TO WKS-SUMA-VENTANA.
037400 345-ACUMULA-VENTANA-E. EXIT.
037500
037600*--------> SERIE 800 ESTADISTICAS DE CONTROL
037700 800-ESTADISTICAS SECTION.
037800     DISPLAY '**********************************************'
037900     DISPLAY '*   BVAL1C01 - ESTADISTICAS DE LA CORRIDA     *'
038000     DISPLAY '**********************************************'
038100     DISPLAY '  INDICE SOLICITADO      : ' WKS-PARM-INDICE-ID
038200     DISPLAY '  RUEDAS LEIDAS          : ' WKS-REG-LEIDOS
038300     DISPLAY '  PUNTOS DE GRAFICA      : ' WKS-PUNTOS-ESCRITOS
038400     DISPLAY '**********************************************'.
038500 800-ESTADISTICAS-E. EXIT.
038600
038700*--------> SERIE 900 CIERRE DE ARCHIVOS
038800 900-CIERRA-ARCHIVOS SECTION.
038900     CLOSE INDICE-INFO-IN INDICE-DATA-IN GRAFICO-OUT.
039000 900-CIERRA-ARCHIVOS-E. EXIT.
