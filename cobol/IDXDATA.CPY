000100******************************************************************
000200*        COPYLIB IDXDATA - REGISTRO DIARIO DE INDICE BURSATIL   *
000300*        UN REGISTRO POR INDICE POR FECHA DE NEGOCIACION        *
000400******************************************************************
000500* 2024.02.05  EEDR  BVSI-0001  CREACION DEL LAYOUT PARA EL      *
000600*                   SUBSISTEMA DE INDICADORES BURSATILES        *
000700* 2024.03.18  EEDR  BVSI-0006  SE AGREGA FILLER DE CRECIMIENTO  *
000800*                   PARA ALINEAR CON EL REGISTRO GRAFICO-OUT    *
000900******************************************************************
001000 01  REG-INDICE-DATO.
001100     05 ID-REGISTRO              PIC 9(09).
001200     05 ID-INDICE-INFO           PIC 9(09).
001300     05 BASE-DATE                PIC 9(08).
001400     05 BASE-DATE-R REDEFINES BASE-DATE.
001500        10 BASE-DATE-ANIO        PIC 9(04).
001600        10 BASE-DATE-MES         PIC 9(02).
001700        10 BASE-DATE-DIA         PIC 9(02).
001800     05 SOURCE-TYPE              PIC X(10).
001900        88 SOURCE-OPEN-API                VALUE 'OPEN_API'.
002000        88 SOURCE-USER                    VALUE 'USER'.
002100     05 MARKET-PRICE             PIC S9(16)V9(4) COMP-3.
002200     05 CLOSING-PRICE            PIC S9(16)V9(4) COMP-3.
002300     05 HIGH-PRICE               PIC S9(16)V9(4) COMP-3.
002400     05 LOW-PRICE                PIC S9(16)V9(4) COMP-3.
002500     05 VERSUS                   PIC S9(16)V9(4) COMP-3.
002600     05 FLUCTUATION-RATE         PIC S9(06)V9(4) COMP-3.
002700     05 TRADING-QUANTITY         PIC S9(18)      COMP-3.
002800     05 TRADING-PRICE            PIC S9(18)      COMP-3.
002900     05 MARKET-TOTAL-AMOUNT      PIC S9(18)      COMP-3.
003000     05 FILLER                   PIC X(15).
