000100******************************************************************
000200* FECHA       : 28/08/1997                                       *
000300* PROGRAMADOR : ERICK ESTUARDO DUARTE RAMIREZ (EEDR)             *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL3A01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSULTA LA BITACORA DE CORRIDAS DE SINCRONIZA-  *
000800*             : CION (SYNC-JOB), FILTRANDA POR CUALQUIER COMBI-  *
000900*             : NACION DE TIPO DE TAREA, INDICE, RANGO DE FECHA  *
001000*             : OBJETIVO, WORKER, RANGO DE HORA DE EJECUCION,    *
001100*             : RESULTADO Y LLAVE DE CONTINUACION (KEYSET), Y    *
001200*             : DEVUELVE UN CONTEO DE REGISTROS POR SEPARADO.    *
001300* ARCHIVOS    : SYNCJOB-IN, AUDITORIA-OUT, CURSOR-OUT            *
001400* ACCION (ES) : C=CONSULTAR BITACORA DE SINCRONIZACION           *
001500* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001600* BPM/RATIONAL: 241189                                           *
001700* NOMBRE      : CONSULTA PAGINADA DE BITACORA DE SINCRONIZACION  *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     BVAL3A01.
002100 AUTHOR.                         ERICK ESTUARDO DUARTE RAMIREZ.
002200 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002300*                                GERENCIA DE SISTEMAS.
002400 DATE-WRITTEN.                   28/08/1997.
002500 DATE-COMPILED.                  28/08/1997.
002600 SECURITY.                       NON-CONFIDENTIAL.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 28/08/1997 EEDR ORIG-144  CREACION - ORIGINALMENTE "TMBD1CLF", *
003100*                 CONSULTA EN LINEA DE CICLOS Y DIAS MORA DE     *
003200*                 TARJETA EMPRESARIAL (TRANSACCION CICS TMCF).   *
003300* 14/02/1999 JASR Y2K-0556 AMPLIACION DE CAMPOS DE FECHA A 8     *
003400*                 POSICIONES PARA EL CAMBIO DE SIGLO.            *
003500* 30/10/2004 MRLQ REQ-0355  SE AGREGA FILTRO DE MONEDA A LA      *
003600*                 CONSULTA DE CICLOS VENCIDOS.                   *
003700* 11/06/2015 MRLQ REQ-0501  SE DA DE BAJA LA TRANSACCION EN      *
003800*                 LINEA; TARJETA EMPRESARIAL CAMBIA DE PLATAFOR- *
003900*                 MA. EL PROGRAMA QUEDA EN ESPERA DE REUSO.      *
004000* 23/04/2024 EEDR BVSI-0022 REUSO DEL PROGRAMA PARA EL NUEVO     *
004100*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
004200*                 CONVIERTE DE CONSULTA EN LINEA (CICS) A        *
004300*                 PROCESO BATCH DE CONSULTA DE BITACORA DE       *
004400*                 SINCRONIZACION, CONSERVANDO EL AREA DE         *
004500*                 CONTROL DE FECHA/HORA DE CORRIDA Y LA TABLA    *
004600*                 DE MENSAJES DE LA VERSION EN LINEA.            *
004700* 30/04/2024 JLCH BVSI-0023 SE AGREGA EL CONTEO DE REGISTROS     *
004800*                 FILTRADOS POR INDICE Y RANGO DE FECHA, SEPARADO*
004900*                 DEL CONTEO DE LA PAGINA DEVUELTA.              *
005000* 09/01/2026 EEDR BVSI-0026 REVISION ANUAL, SIN CAMBIOS DE       *
005100*                 LOGICA. SE ACTUALIZA BITACORA.                 *
005200* 23/01/2026 JLCH BVSI-0029 SE DIVIDE 205-EVALUA-Y-LIBERA PARA   *
005300*                 NO EVALUAR DOS VECES EL MISMO FILTRO DE INDICE *
005400*                 Y FECHA; EL RENGLON QUE NO PASA SALTA CON GO TO*
005500*                 AL PARRAFO 206, Y 200-APLICA-FILTROS INVOCA    *
005600*                 AMBOS CON UN SOLO PERFORM...THRU.              *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYNCJOB-IN       ASSIGN TO SYNCJOB
006500            ORGANIZATION  IS SEQUENTIAL
006600            FILE STATUS   IS FS-SYNCJOB
006700                             FSE-SYNCJOB.
006800
006900     SELECT AUDITORIA-OUT    ASSIGN TO AUDITOUT
007000            ORGANIZATION  IS SEQUENTIAL
007100            FILE STATUS   IS FS-AUDITOUT.
007200
007300     SELECT CURSOR-OUT       ASSIGN TO CURSOUT
007400            ORGANIZATION  IS SEQUENTIAL
007500            FILE STATUS   IS FS-CURSOUT.
007600
007700     SELECT WORKFILE         ASSIGN TO SORTWK1.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008300******************************************************************
008400*   BITACORA DE CORRIDAS DE SINCRONIZACION
008500 FD  SYNCJOB-IN.
008600     COPY SYNCJOB.
008700*   PAGINA DE SALIDA, YA FILTRADA, ORDENADA Y RECORTADA
008800 FD  AUDITORIA-OUT.
008900 01  REG-AUDITORIA.
009000     COPY SYNCJOB REPLACING REG-SYNC-JOB BY REG-AUDITORIA-JOB.
009100*   CONTROL DE PAGINACION (HAY-SIGUIENTE / CURSOR / CONTEOS)
009200 FD  CURSOR-OUT.
009300 01  REG-CURSOR-SALIDA.
009400     05 CUR-HAY-SIGUIENTE        PIC X(01).
009500        88 CUR-HAY-PAGINA-SIG             VALUE 'S'.
009600        88 CUR-NO-HAY-PAGINA-SIG           VALUE 'N'.
009700     05 CUR-ULTIMO-ID-SYNC-JOB   PIC 9(09).
009800     05 CUR-TOTAL-FILTRADO       PIC 9(09).
009900     05 FILLER                   PIC X(11).
010000*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR CLAVE SOLICITADA
010100 SD  WORKFILE.
010200 01  WORK-REG.
010300     05 WORK-CLAVE-ORDEN         PIC S9(18) COMP-3.
010400     05 WORK-ID-SYNC-JOB         PIC 9(09).
010500     05 WORK-DATOS-RENGLON.
010600        10 WORK-JOB-TYPE         PIC X(20).
010700        10 WORK-ID-INDICE-INFO   PIC 9(09).
010800        10 WORK-TARGET-DATE      PIC 9(08).
010900        10 WORK-WORKER-ID        PIC X(40).
011000        10 WORK-JOB-TIME         PIC 9(14).
011100        10 WORK-JOB-TIME-R REDEFINES WORK-JOB-TIME.
011200           15 WORK-JOB-TIME-ANIO    PIC 9(04).
011300           15 WORK-JOB-TIME-MES     PIC 9(02).
011400           15 WORK-JOB-TIME-DIA     PIC 9(02).
011500           15 WORK-JOB-TIME-HORA    PIC 9(02).
011600           15 WORK-JOB-TIME-MINUTO  PIC 9(02).
011700           15 WORK-JOB-TIME-SEGUNDO PIC 9(02).
011800        10 WORK-JOB-RESULT       PIC X(01).
011900
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012300******************************************************************
012400 01  WKS-FS-STATUS.
012500     02 FS-SYNCJOB              PIC 9(02) VALUE ZEROES.
012600     02 FSE-SYNCJOB.
012700        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012800        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012900        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013000     02 FS-AUDITOUT             PIC 9(02) VALUE ZEROES.
013100     02 FS-CURSOUT              PIC 9(02) VALUE ZEROES.
013200     02 FILLER                  PIC X(08).
013300 77  PROGRAMA                   PIC X(08) VALUE 'BVAL3A01'.
013400 77  ARCHIVO                    PIC X(08) VALUE SPACES.
013500 77  ACCION                     PIC X(10) VALUE SPACES.
013600 77  LLAVE                      PIC X(32) VALUE SPACES.
013700******************************************************************
013800*       AREA DE FECHA Y HORA DE CORRIDA (HEREDADA DE LA          *
013900*       VERSION EN LINEA DEL PROGRAMA)                           *
014000******************************************************************
014100 01  WKS-DATOS.
014200     02 CONTROL-HORA.
014300        04 WKS-HORA1             PIC 9(02) VALUE ZEROES.
014400        04 FILLER                PIC X(01) VALUE ':'.
014500        04 WKS-MINUTOS           PIC 9(02) VALUE ZEROES.
014600        04 FILLER                PIC X(01) VALUE ':'.
014700        04 WKS-SEGUNDOS          PIC 9(02) VALUE ZEROES.
014800     02 CONTROL-FECHA.
014900        04 WKS-DIA               PIC 9(02) VALUE ZEROES.
015000        04 FILLER                PIC X(01) VALUE '/'.
015100        04 WKS-MES               PIC 9(02) VALUE ZEROES.
015200        04 FILLER                PIC X(01) VALUE '/'.
015300        04 WKS-ANIO              PIC 9(04) VALUE ZEROES.
015400******************************************************************
015500*                         SWITCHES                               *
015600******************************************************************
015700 01  SWITCHES.
015800     02 WKS-FIN-SYNCJOB         PIC X(01) VALUE 'N'.
015900        88 FIN-SYNC-JOB                    VALUE 'S'.
016000     02 WKS-FIN-ORDENADO        PIC X(01) VALUE 'N'.
016100        88 FIN-ARCHIVO-ORDENADO            VALUE 'S'.
016200     02 WKS-HAY-SIGUIENTE-SW    PIC X(01) VALUE 'N'.
016300        88 HAY-PAGINA-SIGUIENTE            VALUE 'S'.
016400     02 FILLER                  PIC X(05).
016500******************************************************************
016600*             MENSAJES (HEREDADA DE LA VERSION EN LINEA)         *
016700******************************************************************
016800 01  MENSAJES.
016900     02 SIN-RESULTADOS          PIC X(40) VALUE
017000                          'LA CONSULTA NO ENCONTRO BITACORA'.
017100     02 ERROR-SYNCJOB           PIC X(40) VALUE
017200                          'ERROR CON ARCHIVO SYNCJOB-IN'.
017300     02 FILLER                  PIC X(10).
017400******************************************************************
017500*                    CONTADORES DE CONTROL                       *
017600******************************************************************
017700 77  WKS-REG-LEIDOS             PIC 9(06) COMP VALUE ZEROS.
017800 77  WKS-REG-EMITIDOS           PIC 9(06) COMP VALUE ZEROS.
017900 77  WKS-CONTEO-TOTAL-FILTRADO  PIC 9(09) COMP VALUE ZEROS.
018000 77  WKS-RENGLONES-EN-PAGINA    PIC 9(06) COMP VALUE ZEROS.
018100******************************************************************
018200*       PARAMETRO DE CORRIDA RECIBIDO POR SYSIN (JCL)            *
018300******************************************************************
018400 01  WKS-PARAMETRO-CORRIDA.
018500     02 WKS-PARM-TIPO-PRESENTE   PIC X(01).
018600        88 HAY-FILTRO-DE-TIPO             VALUE 'S'.
018700        88 NO-HAY-FILTRO-DE-TIPO          VALUE 'N'.
018800     02 WKS-PARM-JOB-TYPE        PIC X(20).
018900     02 WKS-PARM-INDICE-PRESENTE PIC X(01).
019000        88 HAY-FILTRO-DE-INDICE           VALUE 'S'.
019100        88 NO-HAY-FILTRO-DE-INDICE        VALUE 'N'.
019200     02 WKS-PARM-INDICE-ID       PIC 9(09).
019300     02 WKS-PARM-FECHA-DESDE     PIC 9(08).
019400     02 WKS-PARM-FECHA-DESDE-R REDEFINES WKS-PARM-FECHA-DESDE.
019500        03 WKS-DESDE-ANIO           PIC 9(04).
019600        03 WKS-DESDE-MES            PIC 9(02).
019700        03 WKS-DESDE-DIA            PIC 9(02).
019800     02 WKS-PARM-FECHA-HASTA     PIC 9(08).
019900     02 WKS-PARM-WORKER-PRESENTE PIC X(01).
020000        88 HAY-FILTRO-DE-WORKER           VALUE 'S'.
020100        88 NO-HAY-FILTRO-DE-WORKER        VALUE 'N'.
020200     02 WKS-PARM-WORKER-ID       PIC X(40).
020300     02 WKS-PARM-HORA-DESDE      PIC 9(14).
020400     02 WKS-PARM-HORA-DESDE-R REDEFINES WKS-PARM-HORA-DESDE.
020500        03 WKS-HORA-DESDE-ANIO      PIC 9(04).
020600        03 WKS-HORA-DESDE-MES       PIC 9(02).
020700        03 WKS-HORA-DESDE-DIA       PIC 9(02).
020800        03 WKS-HORA-DESDE-HORA      PIC 9(02).
020900        03 WKS-HORA-DESDE-MINUTO    PIC 9(02).
021000        03 WKS-HORA-DESDE-SEGUNDO   PIC 9(02).
021100     02 WKS-PARM-HORA-HASTA      PIC 9(14).
021200     02 WKS-PARM-RESULT-PRESENTE PIC X(01).
021300        88 HAY-FILTRO-DE-RESULT           VALUE 'S'.
021400        88 NO-HAY-FILTRO-DE-RESULT        VALUE 'N'.
021500     02 WKS-PARM-JOB-RESULT      PIC X(01).
021600     02 WKS-PARM-ID-DESPUES-DE   PIC 9(09).
021700     02 WKS-PARM-CAMPO-ORDEN     PIC X(12).
021800     02 WKS-PARM-DIRECCION       PIC X(04).
021900        88 DIRECCION-ASCENDENTE           VALUE 'ASC '.
022000        88 DIRECCION-DESCENDENTE          VALUE 'DESC'.
022100     02 WKS-PARM-TAM-PAGINA      PIC 9(04).
022200     02 FILLER                  PIC X(10).
022300
022400 PROCEDURE DIVISION.
022500******************************************************************
022600*               S E C C I O N    P R I N C I P A L               *
022700******************************************************************
022800 000-MAIN SECTION.
022900     PERFORM 050-FECHA-HORA-DE-CORRIDA
023000     PERFORM 100-APERTURA-ARCHIVOS
023100     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
023200     SORT WORKFILE ASCENDING KEY WORK-CLAVE-ORDEN
023300                            ASCENDING KEY WORK-ID-SYNC-JOB
023400          INPUT  PROCEDURE IS 200-APLICA-FILTROS
023500          OUTPUT PROCEDURE IS 300-PAGINA-RESULTADOS
023600     PERFORM 450-ESCRIBE-CURSOR-SALIDA
023700     PERFORM 800-ESTADISTICAS
023800     PERFORM 900-CIERRA-ARCHIVOS
023900     STOP RUN.
024000 000-MAIN-E. EXIT.
024100
024200*--------> SERIE 050 CAPTURA FECHA Y HORA DE LA CORRIDA PARA LA
024300*          BITACORA DE ESTADISTICAS (HEREDADA DE LA VERSION EN
024400*          LINEA, QUE OBTENIA ESTOS VALORES DE FORMATTIME)
024500 050-FECHA-HORA-DE-CORRIDA SECTION.
024600     ACCEPT CONTROL-FECHA FROM DATE YYYYMMDD
024700     ACCEPT CONTROL-HORA  FROM TIME.
024800 050-FECHA-HORA-DE-CORRIDA-E. EXIT.
024900
025000*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
025100 100-APERTURA-ARCHIVOS SECTION.
025200     OPEN INPUT  SYNCJOB-IN
025300          OUTPUT AUDITORIA-OUT CURSOR-OUT
025400     IF FS-SYNCJOB = 97
025500        MOVE ZEROES TO FS-SYNCJOB
025600     END-IF
025700     IF FS-SYNCJOB NOT = 0 OR FS-AUDITOUT NOT = 0 OR
025800        FS-CURSOUT NOT = 0
025900        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL3A01 <<<'
026000                UPON CONSOLE
026100        DISPLAY ERROR-SYNCJOB UPON CONSOLE
026200        MOVE 'OPEN'    TO ACCION
026300        MOVE SPACES    TO LLAVE
026400        MOVE 'SYNCJOB' TO ARCHIVO
026500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026600             LLAVE, FS-SYNCJOB, FSE-SYNCJOB
026700        MOVE 91 TO RETURN-CODE
026800        PERFORM 900-CIERRA-ARCHIVOS
026900        STOP RUN
027000     END-IF.
027100 100-APERTURA-ARCHIVOS-E. EXIT.
027200
027300*--------> INPUT PROCEDURE DEL SORT - APLICA TODOS LOS FILTROS
027400*          SOLICITADOS, ACUMULA EL CONTEO SIMPLE (SOLO INDICE Y
027500*          RANGO DE FECHA) Y LIBERA AL SORT LO QUE CUMPLE TODO
027600 200-APLICA-FILTROS SECTION.
027700     READ SYNCJOB-IN
027800          AT END SET FIN-SYNC-JOB TO TRUE
027900     END-READ
028000*--------> BVSI-0029: EL PARRAFO 205 DECIDE CON GO TO SI EL
028100*          RENGLON PASA O NO LOS FILTROS Y CAE EN EL 206 PARA
028200*          LEER EL SIGUIENTE; EL PERFORM...THRU CUBRE AMBOS.
028300     PERFORM 205-EVALUA-Y-LIBERA
028400        THRU 206-LEE-SIGUIENTE-SYNCJOB-E
028500        UNTIL FIN-SYNC-JOB.
028600 200-APLICA-FILTROS-E. EXIT.
028700
028800 205-EVALUA-Y-LIBERA SECTION.
028900     ADD 1 TO WKS-REG-LEIDOS
029000     IF NOT ((NO-HAY-FILTRO-DE-INDICE OR
029100         ID-INDICE-INFO = WKS-PARM-INDICE-ID)      AND
029200        (WKS-PARM-FECHA-DESDE = ZEROES OR
029300         TARGET-DATE NOT < WKS-PARM-FECHA-DESDE)   AND
029400        (WKS-PARM-FECHA-HASTA = ZEROES OR
029500         TARGET-DATE NOT > WKS-PARM-FECHA-HASTA))
029600        GO TO 206-LEE-SIGUIENTE-SYNCJOB
029700     END-IF
029800     ADD 1 TO WKS-CONTEO-TOTAL-FILTRADO
029900     IF NOT ((NO-HAY-FILTRO-DE-TIPO OR
030000         JOB-TYPE = WKS-PARM-JOB-TYPE)             AND
030100        (NO-HAY-FILTRO-DE-WORKER OR
030200         WORKER-ID = WKS-PARM-WORKER-ID)           AND
030300        (WKS-PARM-HORA-DESDE = ZEROES OR
030400         JOB-TIME NOT < WKS-PARM-HORA-DESDE)       AND
030500        (WKS-PARM-HORA-HASTA = ZEROES OR
030600         JOB-TIME NOT > WKS-PARM-HORA-HASTA)       AND
030700        (NO-HAY-FILTRO-DE-RESULT OR
030800         JOB-RESULT = WKS-PARM-JOB-RESULT)         AND
030900        ID-SYNC-JOB > WKS-PARM-ID-DESPUES-DE)
031000        GO TO 206-LEE-SIGUIENTE-SYNCJOB
031100     END-IF
031200     PERFORM 210-RESUELVE-CLAVE-Y-RELEASE.
031300 205-EVALUA-Y-LIBERA-E. EXIT.
031400
031500*--------> LEE EL SIGUIENTE RENGLON, ALCANZADO DE CAIDA O POR
031600*          GO TO DESDE 205 CUANDO EL RENGLON NO PASA FILTROS
031700 206-LEE-SIGUIENTE-SYNCJOB SECTION.
031800     READ SYNCJOB-IN
031900          AT END SET FIN-SYNC-JOB TO TRUE
032000     END-READ.
032100 206-LEE-SIGUIENTE-SYNCJOB-E. EXIT.
032200
032300 210-RESUELVE-CLAVE-Y-RELEASE SECTION.
032400     EVALUATE WKS-PARM-CAMPO-ORDEN
032500        WHEN 'TARGET-DATE'
032600           MOVE TARGET-DATE        TO WORK-CLAVE-ORDEN
032700        WHEN 'JOB-TIME'
032800           MOVE JOB-TIME           TO WORK-CLAVE-ORDEN
032900        WHEN OTHER
033000           MOVE ID-SYNC-JOB        TO WORK-CLAVE-ORDEN
033100     END-EVALUATE
033200     IF DIRECCION-DESCENDENTE
033300        COMPUTE WORK-CLAVE-ORDEN = WORK-CLAVE-ORDEN * -1
033400     END-IF
033500     MOVE ID-SYNC-JOB         TO WORK-ID-SYNC-JOB
033600     MOVE JOB-TYPE            TO WORK-JOB-TYPE
033700     MOVE ID-INDICE-INFO      TO WORK-ID-INDICE-INFO
033800     MOVE TARGET-DATE         TO WORK-TARGET-DATE
033900     MOVE WORKER-ID           TO WORK-WORKER-ID
034000     MOVE JOB-TIME            TO WORK-JOB-TIME
034100     MOVE JOB-RESULT          TO WORK-JOB-RESULT
034200     RELEASE WORK-REG.
034300 210-RESUELVE-CLAVE-Y-RELEASE-E. EXIT.
034400
034500*--------> OUTPUT PROCEDURE DEL SORT - PAGINA HACIA ADELANTE
034600*          LEYENDO UN RENGLON DE MAS PARA DETERMINAR HAY-SIGUIENTE
034700 300-PAGINA-RESULTADOS SECTION.
034800     RETURN WORKFILE
034900            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
035000     END-RETURN
035100     PERFORM 310-ACUMULA-RENGLON-PAGINA UNTIL
035200                                  FIN-ARCHIVO-ORDENADO.
035300 300-PAGINA-RESULTADOS-E. EXIT.
035400
035500 310-ACUMULA-RENGLON-PAGINA SECTION.
035600     ADD 1 TO WKS-RENGLONES-EN-PAGINA
035700     IF WKS-RENGLONES-EN-PAGINA <= WKS-PARM-TAM-PAGINA
035800        INITIALIZE REG-AUDITORIA-JOB
035900        MOVE WORK-ID-SYNC-JOB     TO ID-SYNC-JOB OF
036000                                      REG-AUDITORIA-JOB
036100        MOVE WORK-JOB-TYPE        TO JOB-TYPE OF
036200                                      REG-AUDITORIA-JOB
036300        MOVE WORK-ID-INDICE-INFO  TO ID-INDICE-INFO OF
036400                                      REG-AUDITORIA-JOB
036500        MOVE WORK-TARGET-DATE     TO TARGET-DATE OF
036600                                      REG-AUDITORIA-JOB
036700        MOVE WORK-WORKER-ID       TO WORKER-ID OF
036800                                      REG-AUDITORIA-JOB
036900        MOVE WORK-JOB-TIME        TO JOB-TIME OF
037000                                      REG-AUDITORIA-JOB
037100        MOVE WORK-JOB-RESULT      TO JOB-RESULT OF
037200                                      REG-AUDITORIA-JOB
037300        WRITE REG-AUDITORIA-JOB
037400        ADD 1 TO WKS-REG-EMITIDOS
037500        MOVE WORK-ID-SYNC-JOB     TO CUR-ULTIMO-ID-SYNC-JOB
037600     ELSE
037700        SET HAY-PAGINA-SIGUIENTE TO TRUE
037800     END-IF
037900     RETURN WORKFILE
038000            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
038100     END-RETURN.
038200 310-ACUMULA-RENGLON-PAGINA-E. EXIT.
038300
038400*--------> ARMA Y ESCRIBE EL RENGLON DE CONTROL DE PAGINACION
038500 450-ESCRIBE-CURSOR-SALIDA SECTION.
038600     IF HAY-PAGINA-SIGUIENTE
038700        SET CUR-HAY-PAGINA-SIG TO TRUE
038800     ELSE
038900        SET CUR-NO-HAY-PAGINA-SIG TO TRUE
039000        MOVE ZEROES TO CUR-ULTIMO-ID-SYNC-JOB
039100     END-IF
039200     MOVE WKS-CONTEO-TOTAL-FILTRADO TO CUR-TOTAL-FILTRADO
039300     WRITE REG-CURSOR-SALIDA.
039400 450-ESCRIBE-CURSOR-SALIDA-E. EXIT.
039500
039600*--------> SERIE 800 ESTADISTICAS DE CONTROL
039700 800-ESTADISTICAS SECTION.
039800     IF WKS-REG-EMITIDOS = ZEROES
039900        DISPLAY SIN-RESULTADOS UPON CONSOLE
040000     END-IF
040100     DISPLAY '**********************************************'
040200     DISPLAY '*   BVAL3A01 - ESTADISTICAS DE LA CORRIDA     *'
040300     DISPLAY '*   CORRIDA DEL : ' CONTROL-FECHA '  '
040400             CONTROL-HORA
040500     DISPLAY '**********************************************'
040600     DISPLAY '  BITACORA LEIDA         : ' WKS-REG-LEIDOS
040700     DISPLAY '  TOTAL QUE CUMPLE FILTRO: '
040800                                  WKS-CONTEO-TOTAL-FILTRADO
040900     DISPLAY '  RENGLONES EN LA PAGINA : ' WKS-REG-EMITIDOS
041000     DISPLAY '**********************************************'.
041100 800-ESTADISTICAS-E. EXIT.
041200
041300*--------> SERIE 900 CIERRE DE ARCHIVOS
041400 900-CIERRA-ARCHIVOS SECTION.
041500     CLOSE SYNCJOB-IN AUDITORIA-OUT CURSOR-OUT.
041600 900-CIERRA-ARCHIVOS-E. EXIT.
