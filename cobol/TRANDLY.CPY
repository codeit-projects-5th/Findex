000100******************************************************************
000200*        COPYLIB TRANDLY - TRANSACCION DE MANTENIMIENTO DE       *
000300*        COTIZACIONES DIARIAS (ALTA / CAMBIO / BAJA)             *
000400******************************************************************
000500* 2024.04.02  EEDR  BVSI-0012  CREACION DEL LAYOUT DE LA         *
000600*                   TRANSACCION DE MANTENIMIENTO DIARIO          *
000700******************************************************************
000800 01  REG-TRANSACCION-DIARIA.
000900     05 TRAN-OPERACION           PIC X(01).
001000        88 OPERACION-ALTA                 VALUE 'A'.
001100        88 OPERACION-CAMBIO                VALUE 'C'.
001200        88 OPERACION-BAJA                  VALUE 'B'.
001300     05 TRAN-ID-REGISTRO         PIC 9(09).
001400     05 TRAN-ID-INDICE-INFO      PIC 9(09).
001500     05 TRAN-BASE-DATE           PIC 9(08).
001600     05 TRAN-MARKET-PRICE        PIC S9(16)V9(4) COMP-3.
001700     05 TRAN-CLOSING-PRICE       PIC S9(16)V9(4) COMP-3.
001800     05 TRAN-HIGH-PRICE          PIC S9(16)V9(4) COMP-3.
001900     05 TRAN-LOW-PRICE           PIC S9(16)V9(4) COMP-3.
002000     05 TRAN-VERSUS              PIC S9(16)V9(4) COMP-3.
002100     05 TRAN-FLUCTUATION-RATE    PIC S9(06)V9(4) COMP-3.
002200     05 TRAN-TRADING-QUANTITY    PIC S9(18)      COMP-3.
002300     05 TRAN-TRADING-PRICE       PIC S9(18)      COMP-3.
002400     05 TRAN-MARKET-TOTAL-AMOUNT PIC S9(18)      COMP-3.
002500     05 FILLER                   PIC X(10).
