000100******************************************************************
000200*        COPYLIB CHPOINT - PUNTO DE GRAFICA DE PRECIO DE CIERRE *
000300*        Y PROMEDIOS MOVILES, ARCHIVO GRAFICO-OUT               *
000400******************************************************************
000500* 2024.02.12  EEDR  BVSI-0002  CREACION DEL LAYOUT PARA LA      *
000600*                   SERIE DE GRAFICA (CRUDA / MA05 / MA28)      *
000700******************************************************************
000800 01  REG-GRAFICO-PUNTO.
000900     05 ID-INDICE-INFO           PIC 9(09).
001000     05 INDEX-CLASSIFICATION     PIC X(40).
001100     05 INDEX-NAME               PIC X(80).
001200     05 PERIOD-TYPE              PIC X(10).
001300        88 PERIOD-DAILY                   VALUE 'DAILY'.
001400     05 SERIES-TYPE              PIC X(04).
001500        88 SERIE-CRUDA                    VALUE 'RAW '.
001600        88 SERIE-PROMEDIO-5                VALUE 'MA05'.
001700        88 SERIE-PROMEDIO-28               VALUE 'MA28'.
001800     05 POINT-DATE               PIC 9(08).
001900     05 POINT-DATE-R REDEFINES POINT-DATE.
002000        10 POINT-DATE-ANIO       PIC 9(04).
002100        10 POINT-DATE-MES        PIC 9(02).
002200        10 POINT-DATE-DIA        PIC 9(02).
002300     05 POINT-VALUE              PIC S9(16)V9(4) COMP-3.
002400     05 FILLER                   PIC X(09).
