000100******************************************************************
000200* FECHA       : 14/08/1991                                       *
000300* PROGRAMADOR : PEDRO ANTONIO DIAZ ROSALES (PEDR)                *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL2M02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LISTA LAS COTIZACIONES DIARIAS DE UN INDICE      *
000800*             : ORDENADAS POR EL CAMPO SOLICITADO (UNO DE LOS 10 *
000900*             : CAMPOS PERMITIDOS), PAGINANDO HACIA ADELANTE A   *
001000*             : PARTIR DE UN CURSOR, LEYENDO UN RENGLON DE MAS   *
001100*             : PARA DETERMINAR SI HAY PAGINA SIGUIENTE.         *
001200* ARCHIVOS    : INDICE-DATA-IN, LISTADO-OUT, CURSOR-OUT          *
001300* ACCION (ES) : L=LISTAR PAGINA DE COTIZACIONES                  *
001400* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001500* BPM/RATIONAL: 241187                                           *
001600* NOMBRE      : LISTADO PAGINADO DE COTIZACIONES POR CURSOR      *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                     BVAL2M02.
002000 AUTHOR.                         PEDRO ANTONIO DIAZ ROSALES.
002100 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002200*                                GERENCIA DE SISTEMAS.
002300 DATE-WRITTEN.                   14/08/1991.
002400 DATE-COMPILED.                  14/08/1991.
002500 SECURITY.                       NON-CONFIDENTIAL.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/08/1991 PEDR ORIG-089  CREACION - ORIGINALMENTE "LISTENL",  *
003000*                 LISTADO DE CUENTAS ENLACE ORDENADO POR AGENCIA.*
003100* 22/01/1993 PEDR REQ-0167  SE AGREGA ORDENAMIENTO INTERNO (SORT)*
003200*                 CONTRA TABLA DE AGENCIAS EN MEMORIA.           *
003300* 09/06/1996 HRLM REQ-0248  SE AGREGA PAGINACION DEL LISTADO POR *
003400*                 RANGOS DE CUENTA PARA CORRIDAS EN LOTES.       *
003500* 29/10/1998 JASR Y2K-0554 AMPLIACION DE FECHA DE 6 A 8 POSICION-*
003600*                 ES PARA SOPORTAR EL CAMBIO DE SIGLO.           *
003700* 15/05/2002 JASR REQ-0322  AJUSTE DE LA RUTINA DE FILE STATUS   *
003800*                 EXTENDIDO TRAS ACTUALIZACION DEL COMPILADOR.   *
003900* 12/09/2011 MRLQ REQ-0468  SE ELIMINA LA LOGICA DE ENLACES,     *
004000*                 SUSTITUIDA POR OTRO SUBSISTEMA DE CAPTACIONES. *
004100* 23/03/2024 EEDR BVSI-0015 REUSO DEL PROGRAMA PARA EL NUEVO     *
004200*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
004300*                 REEMPLAZA LA LOGICA DE ENLACES POR EL LISTADO  *
004400*                 PAGINADO DE COTIZACIONES DIARIAS POR CURSOR.   *
004500* 30/03/2024 EEDR BVSI-0016 SE AGREGA VALIDACION DE CAMPO DE     *
004600*                 ORDENAMIENTO CONTRA LISTA BLANCA DE 10 CAMPOS. *
004700* 05/04/2024 JLCH BVSI-0017 SE IMPLEMENTA ORDENAMIENTO DESCENDEN-*
004800*                 TE INVIRTIENDO EL SIGNO DE LA CLAVE, PUES EL   *
004900*                 VERBO SORT DE ESTE SHOP NO ADMITE CLAVE CON    *
005000*                 DIRECCION VARIABLE EN TIEMPO DE EJECUCION.     *
005100* 12/04/2024 JLCH BVSI-0018 EL DESEMPATE ES SIEMPRE POR ID       *
005200*                 ASCENDENTE, SIN IMPORTAR LA DIRECCION PEDIDA.  *
005300* 09/01/2026 EEDR BVSI-0024 REVISION ANUAL, SIN CAMBIOS DE       *
005400*                 LOGICA. SE ACTUALIZA BITACORA.                 *
005500* 23/01/2026 JLCH BVSI-0029 SE SEPARA LA RUTINA DE ERROR DE      *
005600*                 APERTURA EN EL PARRAFO 105-ERROR-APERTURA-     *
005700*                 ARCHIVOS, INVOCADO DESDE 000-MAIN CON PERFORM  *
005800*                 THRU. 100-APERTURA-ARCHIVOS SALTA A ESE        *
005900*                 PARRAFO CON GO TO SI FALLA LA APERTURA.        *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT INDICE-DATA-IN   ASSIGN TO INXDATA
006800            ORGANIZATION  IS SEQUENTIAL
006900            FILE STATUS   IS FS-INXDATA
007000                             FSE-INXDATA.
007100
007200     SELECT LISTADO-OUT      ASSIGN TO LISTOUT
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-LISTOUT.
007500
007600     SELECT CURSOR-OUT       ASSIGN TO CURSOUT
007700            ORGANIZATION  IS SEQUENTIAL
007800            FILE STATUS   IS FS-CURSOUT.
007900
008000     SELECT WORKFILE         ASSIGN TO SORTWK1.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700*   COTIZACIONES DIARIAS DEL INDICE SOLICITADO
008800 FD  INDICE-DATA-IN.
008900     COPY IDXDATA.
009000*   PAGINA DE SALIDA, YA ORDENADA Y RECORTADA AL TAMANO PEDIDO
009100 FD  LISTADO-OUT.
009200 01  REG-LISTADO.
009300     COPY IDXDATA REPLACING REG-INDICE-DATO BY REG-LISTADO-DATO.
009400*   CONTROL DE PAGINACION (HAY-SIGUIENTE / CURSOR SIGUIENTE)
009500 FD  CURSOR-OUT.
009600 01  REG-CURSOR-SALIDA.
009700     05 CUR-HAY-SIGUIENTE        PIC X(01).
009800        88 CUR-HAY-PAGINA-SIG             VALUE 'S'.
009900        88 CUR-NO-HAY-PAGINA-SIG           VALUE 'N'.
010000     05 CUR-SIGUIENTE-CURSOR     PIC X(30).
010100     05 CUR-TOTAL-FILTRADO       PIC 9(09).
010200     05 FILLER                   PIC X(11).
010300*   ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR CLAVE SOLICITADA
010400 SD  WORKFILE.
010500 01  WORK-REG.
010600     05 WORK-CLAVE-ORDEN         PIC S9(18)V9(4) COMP-3.
010700     05 WORK-ID-REGISTRO         PIC 9(09).
010800     05 WORK-VALOR-ORIGINAL      PIC S9(18)V9(4) COMP-3.
010900     05 WORK-DATOS-RENGLON.
011000        10 WORK-ID-INDICE-INFO   PIC 9(09).
011100        10 WORK-BASE-DATE        PIC 9(08).
011200        10 WORK-MARKET-PRICE     PIC S9(16)V9(4) COMP-3.
011300        10 WORK-CLOSING-PRICE    PIC S9(16)V9(4) COMP-3.
011400        10 WORK-HIGH-PRICE       PIC S9(16)V9(4) COMP-3.
011500        10 WORK-LOW-PRICE        PIC S9(16)V9(4) COMP-3.
011600        10 WORK-VERSUS           PIC S9(16)V9(4) COMP-3.
011700        10 WORK-FLUCTUATION-RATE PIC S9(06)V9(4) COMP-3.
011800        10 WORK-TRADING-QUANTITY PIC S9(18)      COMP-3.
011900        10 WORK-TRADING-PRICE    PIC S9(18)      COMP-3.
012000        10 WORK-MKT-TOTAL-AMOUNT PIC S9(18)      COMP-3.
012100
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012500******************************************************************
012600 01  WKS-FS-STATUS.
012700     02 FS-INXDATA              PIC 9(02) VALUE ZEROES.
012800     02 FSE-INXDATA.
012900        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013000        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013100        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013200     02 FS-LISTOUT              PIC 9(02) VALUE ZEROES.
013300     02 FS-CURSOUT              PIC 9(02) VALUE ZEROES.
013400     02 FILLER                  PIC X(08).
013500 77  PROGRAMA                   PIC X(08) VALUE 'BVAL2M02'.
013600 77  ARCHIVO                    PIC X(08) VALUE SPACES.
013700 77  ACCION                     PIC X(10) VALUE SPACES.
013800 77  LLAVE                      PIC X(32) VALUE SPACES.
013900******************************************************************
014000*       PARAMETRO DE CORRIDA RECIBIDO POR SYSIN (JCL)            *
014100******************************************************************
014200 01  WKS-PARAMETRO-CORRIDA.
014300     02 WKS-PARM-INDICE-PRESENTE PIC X(01).
014400        88 HAY-FILTRO-DE-INDICE          VALUE 'S'.
014500        88 NO-HAY-FILTRO-DE-INDICE       VALUE 'N'.
014600     02 WKS-PARM-INDICE-ID       PIC 9(09).
014700     02 WKS-PARM-FECHA-DESDE     PIC 9(08).
014800     02 WKS-PARM-FECHA-DESDE-R REDEFINES WKS-PARM-FECHA-DESDE.
014900        03 WKS-DESDE-ANIO           PIC 9(04).
015000        03 WKS-DESDE-MES            PIC 9(02).
015100        03 WKS-DESDE-DIA            PIC 9(02).
015200     02 WKS-PARM-FECHA-HASTA     PIC 9(08).
015300     02 WKS-PARM-CAMPO-ORDEN     PIC X(21).
015400     02 WKS-PARM-DIRECCION       PIC X(04).
015500        88 DIRECCION-ASCENDENTE          VALUE 'ASC '.
015600        88 DIRECCION-DESCENDENTE         VALUE 'DESC'.
015700     02 WKS-PARM-TAM-PAGINA      PIC 9(04).
015800     02 WKS-PARM-CURSOR-PRESENTE PIC X(01).
015900        88 HAY-CURSOR-DE-ENTRADA         VALUE 'S'.
016000        88 NO-HAY-CURSOR-DE-ENTRADA      VALUE 'N'.
016100     02 WKS-PARM-CURSOR-VALOR    PIC S9(18)V9(4).
016200     02 WKS-PARM-CURSOR-ID       PIC 9(09).
016300 01  WKS-PARAMETRO-CORRIDA-R REDEFINES WKS-PARAMETRO-CORRIDA.
016400     02 FILLER                   PIC X(26).
016500     02 WKS-PARM-CAMPO-ORDEN-TAB PIC X(21).
016600     02 FILLER                   PIC X(43).
016700******************************************************************
016800*                    DISPARADORES Y CONTADORES                   *
016900******************************************************************
017000 01  WKS-FLAGS.
017100     02 WKS-FIN-INXDATA         PIC 9(01) VALUE ZEROES.
017200        88 FIN-INDICE-DATA                VALUE 1.
017300     02 WKS-FIN-ORDENADO        PIC 9(01) VALUE ZEROES.
017400        88 FIN-ARCHIVO-ORDENADO           VALUE 1.
017500     02 WKS-HAY-SIGUIENTE-SW    PIC 9(01) VALUE ZEROES.
017600        88 HAY-PAGINA-SIGUIENTE           VALUE 1.
017700     02 FILLER                  PIC X(06).
017800 77  WKS-REG-LEIDOS             PIC 9(06) COMP VALUE ZEROS.
017900 77  WKS-REG-EMITIDOS           PIC 9(06) COMP VALUE ZEROS.
018000 77  WKS-CONTEO-TOTAL-FILTRADO  PIC 9(09) COMP VALUE ZEROS.
018100 77  WKS-RENGLONES-EN-PAGINA    PIC 9(06) COMP VALUE ZEROS.
018200 77  WKS-ULTIMO-VALOR           PIC S9(18)V9(4) COMP-3 VALUE 0.
018300 77  WKS-ULTIMO-ID              PIC 9(09) VALUE ZEROS.
018400******************************************************************
018500*       LISTA BLANCA DE CAMPOS PERMITIDOS PARA ORDENAMIENTO      *
018600******************************************************************
018700 01  WKS-TABLA-CAMPOS-VALIDOS.
018800     02 FILLER PIC X(21) VALUE 'BASE-DATE            '.
018900     02 FILLER PIC X(21) VALUE 'CLOSING-PRICE        '.
019000     02 FILLER PIC X(21) VALUE 'FLUCTUATION-RATE     '.
019100     02 FILLER PIC X(21) VALUE 'HIGH-PRICE           '.
019200     02 FILLER PIC X(21) VALUE 'LOW-PRICE            '.
019300     02 FILLER PIC X(21) VALUE 'MARKET-PRICE         '.
019400     02 FILLER PIC X(21) VALUE 'MARKET-TOTAL-AMOUNT  '.
019500     02 FILLER PIC X(21) VALUE 'TRADING-PRICE        '.
019600     02 FILLER PIC X(21) VALUE 'TRADING-QUANTITY     '.
019700     02 FILLER PIC X(21) VALUE 'VERSUS               '.
019800 01  WKS-TABLA-CAMPOS-VALIDOS-R
019900         REDEFINES WKS-TABLA-CAMPOS-VALIDOS.
020000     02 WKS-CAMPO-VALIDO-ITEM OCCURS 10 TIMES
020100                               ASCENDING KEY WKS-CAMPO-VALIDO-NOM
020200                               INDEXED   BY IDX-CAMPO.
020300        04 WKS-CAMPO-VALIDO-NOM    PIC X(21).
020400 77  WKS-CAMPO-ORDEN-VALIDO-SW  PIC 9(01) VALUE ZEROS.
020500     88 CAMPO-ORDEN-ES-VALIDO           VALUE 1.
020600******************************************************************
020700*           CLAVE DE CURSOR NORMALIZADA (SIGNO INVERTIDO)        *
020800******************************************************************
020900 01  WKS-CURSOR-CLAVE-NORM      PIC S9(18)V9(4) COMP-3 VALUE 0.
021000******************************************************************
021100*           AREA DE CONSTRUCCION DEL CURSOR SIGUIENTE            *
021200******************************************************************
021300 01  WKS-CURSOR-EDIT-VALOR      PIC -(14)9.9999.
021400 01  WKS-CURSOR-EDIT-ID         PIC 9(09).
021500 01  WKS-CURSOR-ARMADO          PIC X(30) VALUE SPACES.
021600
021700 PROCEDURE DIVISION.
021800******************************************************************
021900*               S E C C I O N    P R I N C I P A L               *
022000******************************************************************
022100 000-MAIN SECTION.
022200     PERFORM 100-APERTURA-ARCHIVOS
022300        THRU 105-ERROR-APERTURA-ARCHIVOS-E
022400     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
022500     PERFORM 150-VALIDA-CAMPO-ORDEN
022600     PERFORM 160-NORMALIZA-CLAVE-CURSOR
022700     SORT WORKFILE ASCENDING KEY WORK-CLAVE-ORDEN
022800                            ASCENDING KEY WORK-ID-REGISTRO
022900          INPUT  PROCEDURE IS 300-ORDENA-POR-CLAVE
023000          OUTPUT PROCEDURE IS 400-APLICA-CURSOR-Y-PAGINA
023100     PERFORM 450-ESCRIBE-CURSOR-SALIDA
023200     PERFORM 800-ESTADISTICAS
023300     PERFORM 900-CIERRA-ARCHIVOS
023400     STOP RUN.
023500 000-MAIN-E. EXIT.
023600
023700*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
023800 100-APERTURA-ARCHIVOS SECTION.
023900     OPEN INPUT  INDICE-DATA-IN
024000          OUTPUT LISTADO-OUT CURSOR-OUT
024100     IF FS-INXDATA = 97
024200        MOVE ZEROES TO FS-INXDATA
024300     END-IF
024400*--------> BVSI-0029: SI FALLA ALGUNA APERTURA SE SALTA AL
024500*          PARRAFO DE ERROR, FUERA DEL FLUJO NORMAL.
024600     IF FS-INXDATA NOT = 0 OR FS-LISTOUT NOT = 0 OR
024700        FS-CURSOUT NOT = 0
024800        GO TO 105-ERROR-APERTURA-ARCHIVOS
024900     END-IF.
025000 100-APERTURA-ARCHIVOS-E. EXIT.
025100
025200*--------> PARRAFO DE ERROR DE APERTURA, ALCANZADO SOLO POR GO TO
025300 105-ERROR-APERTURA-ARCHIVOS SECTION.
025400     DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL2M02 <<<'
025500             UPON CONSOLE
025600     MOVE 'OPEN'    TO ACCION
025700     MOVE SPACES    TO LLAVE
025800     MOVE 'INXDATA' TO ARCHIVO
025900     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026000          LLAVE, FS-INXDATA, FSE-INXDATA
026100     MOVE 91 TO RETURN-CODE
026200     PERFORM 900-CIERRA-ARCHIVOS
026300     STOP RUN.
026400 105-ERROR-APERTURA-ARCHIVOS-E. EXIT.
026500
026600*--------> SERIE 150 VALIDA EL CAMPO DE ORDENAMIENTO SOLICITADO
026700*          CONTRA LA LISTA BLANCA DE 10 CAMPOS PERMITIDOS
026800 150-VALIDA-CAMPO-ORDEN SECTION.
026900     SET IDX-CAMPO TO 1
027000     SEARCH ALL WKS-CAMPO-VALIDO-ITEM
027100        AT END
027200           MOVE 0 TO WKS-CAMPO-ORDEN-VALIDO-SW
027300           DISPLAY '>>> CAMPO DE ORDENAMIENTO NO PERMITIDO <<<'
027400                   UPON CONSOLE
027500           MOVE 91 TO RETURN-CODE
027600           PERFORM 900-CIERRA-ARCHIVOS
027700           STOP RUN
027800        WHEN WKS-CAMPO-VALIDO-NOM(IDX-CAMPO) =
027900             WKS-PARM-CAMPO-ORDEN
028000           SET CAMPO-ORDEN-ES-VALIDO TO TRUE
028100     END-SEARCH.
028200 150-VALIDA-CAMPO-ORDEN-E. EXIT.
028300
028400*--------> SERIE 160 NORMALIZA LA CLAVE DEL CURSOR DE ENTRADA
028500*          CON EL MISMO SIGNO QUE SE LE DA A LAS CLAVES DEL SORT
028600 160-NORMALIZA-CLAVE-CURSOR SECTION.
028700     IF DIRECCION-DESCENDENTE
028800        COMPUTE WKS-CURSOR-CLAVE-NORM =
028900                WKS-PARM-CURSOR-VALOR * -1
029000     ELSE
029100        MOVE WKS-PARM-CURSOR-VALOR TO WKS-CURSOR-CLAVE-NORM
029200     END-IF.
029300 160-NORMALIZA-CLAVE-CURSOR-E. EXIT.
029400
029500*--------> INPUT PROCEDURE DEL SORT - FILTRA POR INDICE, RESUELVE
029600*          LA CLAVE DE ORDENAMIENTO SOLICITADA Y LIBERA AL SORT
029700 300-ORDENA-POR-CLAVE SECTION.
029800     READ INDICE-DATA-IN
029900          AT END SET FIN-INDICE-DATA TO TRUE
030000     END-READ
030100     PERFORM 305-FILTRA-Y-LIBERA UNTIL FIN-INDICE-DATA.
030200 300-ORDENA-POR-CLAVE-E. EXIT.
030300
030400 305-FILTRA-Y-LIBERA SECTION.
030500     ADD 1 TO WKS-REG-LEIDOS
030600     IF (NO-HAY-FILTRO-DE-INDICE OR
030700         ID-INDICE-INFO = WKS-PARM-INDICE-ID)       AND
030800        (WKS-PARM-FECHA-DESDE = ZEROES OR
030900         BASE-DATE NOT < WKS-PARM-FECHA-DESDE)      AND
031000        (WKS-PARM-FECHA-HASTA = ZEROES OR
031100         BASE-DATE NOT > WKS-PARM-FECHA-HASTA)
031200        ADD 1 TO WKS-CONTEO-TOTAL-FILTRADO
031300        PERFORM 310-RESUELVE-CLAVE-Y-RELEASE
031400     END-IF
031500     READ INDICE-DATA-IN
031600          AT END SET FIN-INDICE-DATA TO TRUE
031700     END-READ.
031800 305-FILTRA-Y-LIBERA-E. EXIT.
031900
032000 310-RESUELVE-CLAVE-Y-RELEASE SECTION.
032100     EVALUATE WKS-PARM-CAMPO-ORDEN
032200        WHEN 'BASE-DATE'
032300           MOVE BASE-DATE          TO WORK-VALOR-ORIGINAL
032400        WHEN 'MARKET-PRICE'
032500           MOVE MARKET-PRICE       TO WORK-VALOR-ORIGINAL
032600        WHEN 'CLOSING-PRICE'
032700           MOVE CLOSING-PRICE      TO WORK-VALOR-ORIGINAL
032800        WHEN 'HIGH-PRICE'
032900           MOVE HIGH-PRICE         TO WORK-VALOR-ORIGINAL
033000        WHEN 'LOW-PRICE'
033100           MOVE LOW-PRICE          TO WORK-VALOR-ORIGINAL
033200        WHEN 'VERSUS'
033300           MOVE VERSUS             TO WORK-VALOR-ORIGINAL
033400        WHEN 'FLUCTUATION-RATE'
033500           MOVE FLUCTUATION-RATE   TO WORK-VALOR-ORIGINAL
033600        WHEN 'TRADING-QUANTITY'
033700           MOVE TRADING-QUANTITY   TO WORK-VALOR-ORIGINAL
033800        WHEN 'TRADING-PRICE'
033900           MOVE TRADING-PRICE      TO WORK-VALOR-ORIGINAL
034000        WHEN 'MARKET-TOTAL-AMOUNT'
034100           MOVE MARKET-TOTAL-AMOUNT TO WORK-VALOR-ORIGINAL
034200        WHEN OTHER
034300           MOVE BASE-DATE          TO WORK-VALOR-ORIGINAL
034400     END-EVALUATE
034500     IF DIRECCION-DESCENDENTE
034600        COMPUTE WORK-CLAVE-ORDEN = WORK-VALOR-ORIGINAL * -1
034700     ELSE
034800        MOVE WORK-VALOR-ORIGINAL TO WORK-CLAVE-ORDEN
034900     END-IF
035000     MOVE ID-REGISTRO         TO WORK-ID-REGISTRO
035100     MOVE ID-INDICE-INFO      TO WORK-ID-INDICE-INFO
035200     MOVE BASE-DATE           TO WORK-BASE-DATE
035300     MOVE MARKET-PRICE        TO WORK-MARKET-PRICE
035400     MOVE CLOSING-PRICE       TO WORK-CLOSING-PRICE
035500     MOVE HIGH-PRICE          TO WORK-HIGH-PRICE
035600     MOVE LOW-PRICE           TO WORK-LOW-PRICE
035700     MOVE VERSUS              TO WORK-VERSUS
035800     MOVE FLUCTUATION-RATE    TO WORK-FLUCTUATION-RATE
035900     MOVE TRADING-QUANTITY    TO WORK-TRADING-QUANTITY
036000     MOVE TRADING-PRICE       TO WORK-TRADING-PRICE
036100     MOVE MARKET-TOTAL-AMOUNT TO WORK-MKT-TOTAL-AMOUNT
036200     RELEASE WORK-REG.
036300 310-RESUELVE-CLAVE-Y-RELEASE-E. EXIT.
036400
036500*--------> OUTPUT PROCEDURE DEL SORT - SALTA HASTA EL CURSOR Y
036600*          PAGINA HACIA ADELANTE, LEYENDO UN RENGLON DE MAS
036700 400-APLICA-CURSOR-Y-PAGINA SECTION.
036800     RETURN WORKFILE
036900            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
037000     END-RETURN
037100     PERFORM 405-EVALUA-RENGLON UNTIL FIN-ARCHIVO-ORDENADO.
037200 400-APLICA-CURSOR-Y-PAGINA-E. EXIT.
037300
037400 405-EVALUA-RENGLON SECTION.
037500     IF NO-HAY-CURSOR-DE-ENTRADA
037600        PERFORM 410-ACUMULA-RENGLON-PAGINA
037700     ELSE
037800        IF WORK-CLAVE-ORDEN > WKS-CURSOR-CLAVE-NORM OR
037900           (WORK-CLAVE-ORDEN = WKS-CURSOR-CLAVE-NORM AND
038000            WORK-ID-REGISTRO > WKS-PARM-CURSOR-ID)
038100           PERFORM 410-ACUMULA-RENGLON-PAGINA
038200        END-IF
038300     END-IF
038400     RETURN WORKFILE
038500            AT END SET FIN-ARCHIVO-ORDENADO TO TRUE
038600     END-RETURN.
038700 405-EVALUA-RENGLON-E. EXIT.
038800
038900*--------> ACUMULA UN RENGLON DENTRO DE LA PAGINA SOLICITADA,
039000*          SI YA SE LLENO LA PAGINA SOLO MARCA HAY-SIGUIENTE
039100 410-ACUMULA-RENGLON-PAGINA SECTION.
039200     ADD 1 TO WKS-RENGLONES-EN-PAGINA
039300     IF WKS-RENGLONES-EN-PAGINA <= WKS-PARM-TAM-PAGINA
039400        INITIALIZE REG-LISTADO-DATO
039500        MOVE WORK-ID-REGISTRO        TO ID-REGISTRO OF
039600                                         REG-LISTADO-DATO
039700        MOVE WORK-ID-INDICE-INFO     TO ID-INDICE-INFO OF
039800                                         REG-LISTADO-DATO
039900        MOVE WORK-BASE-DATE          TO BASE-DATE OF
040000                                         REG-LISTADO-DATO
040100        MOVE WORK-MARKET-PRICE       TO MARKET-PRICE OF
040200                                         REG-LISTADO-DATO
040300        MOVE WORK-CLOSING-PRICE      TO CLOSING-PRICE OF
040400                                         REG-LISTADO-DATO
040500        MOVE WORK-HIGH-PRICE         TO HIGH-PRICE OF
040600                                         REG-LISTADO-DATO
040700        MOVE WORK-LOW-PRICE          TO LOW-PRICE OF
040800                                         REG-LISTADO-DATO
040900        MOVE WORK-VERSUS             TO VERSUS OF REG-LISTADO-DATO
041000        MOVE WORK-FLUCTUATION-RATE   TO FLUCTUATION-RATE OF
041100                                         REG-LISTADO-DATO
041200        MOVE WORK-TRADING-QUANTITY   TO TRADING-QUANTITY OF
041300                                         REG-LISTADO-DATO
041400        MOVE WORK-TRADING-PRICE      TO TRADING-PRICE OF
041500                                         REG-LISTADO-DATO
041600        MOVE WORK-MKT-TOTAL-AMOUNT   TO MARKET-TOTAL-AMOUNT OF
041700                                         REG-LISTADO-DATO
041800        WRITE REG-LISTADO-DATO
041900        ADD 1 TO WKS-REG-EMITIDOS
042000        MOVE WORK-VALOR-ORIGINAL     TO WKS-ULTIMO-VALOR
042100        MOVE WORK-ID-REGISTRO        TO WKS-ULTIMO-ID
042200     ELSE
042300        SET HAY-PAGINA-SIGUIENTE TO TRUE
042400     END-IF.
042500 410-ACUMULA-RENGLON-PAGINA-E. EXIT.
042600
042700*--------> ARMA Y ESCRIBE EL RENGLON DE CONTROL DE PAGINACION
042800 450-ESCRIBE-CURSOR-SALIDA SECTION.
042900     IF HAY-PAGINA-SIGUIENTE
043000        SET CUR-HAY-PAGINA-SIG TO TRUE
043100        MOVE WKS-ULTIMO-VALOR TO WKS-CURSOR-EDIT-VALOR
043200        MOVE WKS-ULTIMO-ID    TO WKS-CURSOR-EDIT-ID
043300        STRING WKS-CURSOR-EDIT-VALOR DELIMITED BY SIZE
043400               '_'                   DELIMITED BY SIZE
043500               WKS-CURSOR-EDIT-ID    DELIMITED BY SIZE
043600               INTO WKS-CURSOR-ARMADO
043700        END-STRING
043800        MOVE WKS-CURSOR-ARMADO TO CUR-SIGUIENTE-CURSOR
043900     ELSE
044000        SET CUR-NO-HAY-PAGINA-SIG TO TRUE
044100        MOVE SPACES TO CUR-SIGUIENTE-CURSOR
044200     END-IF
044300     MOVE WKS-CONTEO-TOTAL-FILTRADO TO CUR-TOTAL-FILTRADO
044400     WRITE REG-CURSOR-SALIDA.
044500 450-ESCRIBE-CURSOR-SALIDA-E. EXIT.
044600
044700*--------> SERIE 800 ESTADISTICAS DE CONTROL
044800 800-ESTADISTICAS SECTION.
044900     DISPLAY '**********************************************'
045000     DISPLAY '*   BVAL2M02 - ESTADISTICAS DE LA CORRIDA     *'
045100     DISPLAY '**********************************************'
045200     DISPLAY '  COTIZACIONES LEIDAS    : ' WKS-REG-LEIDOS
045300     DISPLAY '  TOTAL QUE CUMPLE FILTRO: '
045400                                  WKS-CONTEO-TOTAL-FILTRADO
045500     DISPLAY '  RENGLONES EN LA PAGINA : ' WKS-REG-EMITIDOS
045600     DISPLAY '**********************************************'.
045700 800-ESTADISTICAS-E. EXIT.
045800
045900*--------> SERIE 900 CIERRE DE ARCHIVOS
046000 900-CIERRA-ARCHIVOS SECTION.
046100     CLOSE INDICE-DATA-IN LISTADO-OUT CURSOR-OUT.
046200 900-CIERRA-ARCHIVOS-E. EXIT.
