000100******************************************************************
000200* FECHA       : 19/09/1989                                       *
000300* PROGRAMADOR : PEDRO ANTONIO DIAZ ROSALES (PEDR)                *
000400* APLICACION  : INDICADORES BURSATILES                           *
000500* PROGRAMA    : BVAL2M01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA TRANSACCIONES DE ALTA, CAMBIO Y BAJA DE   *
000800*             : COTIZACIONES DIARIAS CONTRA EL MAESTRO INDEXADO  *
000900*             : DE COTIZACIONES, VALIDANDO REFERENCIA AL MAESTRO *
001000*             : DE INDICES, FECHA DUPLICADA Y SUPRIMIENDO LA     *
001100*             : REESCRITURA CUANDO UN CAMBIO NO MODIFICA NADA.   *
001200* ARCHIVOS    : INDICE-INFO-IN, INDICE-DATA-MSTR, TRANS-IN,      *
001300*             : TRANS-RECHAZADAS                                 *
001400* ACCION (ES) : A=ALTA  C=CAMBIO  B=BAJA                         *
001500* PROGRAMA(S) : DEBD1R00, FILE STATUS EXTENDED                   *
001600* BPM/RATIONAL: 241187                                           *
001700* NOMBRE      : MANTENIMIENTO DE COTIZACIONES DIARIAS POR INDICE *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                     BVAL2M01.
002100 AUTHOR.                         PEDRO ANTONIO DIAZ ROSALES.
002200 INSTALLATION.                   BANCO INDUSTRIAL, S.A.
002300*                                GERENCIA DE SISTEMAS.
002400 DATE-WRITTEN.                   19/09/1989.
002500 DATE-COMPILED.                  19/09/1989.
002600 SECURITY.                       NON-CONFIDENTIAL.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 19/09/1989 PEDR ORIG-077  CREACION - ORIGINALMENTE "MANTMORA", *
003100*                 MANTENIMIENTO DE CARTERA EN MORA POR SUCURSAL. *
003200* 04/02/1991 PEDR REQ-0139  SE AGREGA VALIDACION DE REFERENCIA AL*
003300*                 CATALOGO DE SUCURSALES ANTES DE DAR DE ALTA.   *
003400* 17/07/1994 HRLM REQ-0219  SE AGREGA ARCHIVO DE TRANSACCIONES   *
003500*                 RECHAZADAS PARA REVISION POSTERIOR.            *
003600* 23/10/1998 JASR Y2K-0553 AMPLIACION DE FECHA DE 6 A 8 POSICION-*
003700*                 ES PARA SOPORTAR EL CAMBIO DE SIGLO.           *
003800* 11/04/2003 JASR REQ-0337  SE CONVIERTE EL MAESTRO A VSAM       *
003900*                 INDEXADO POR NUMERO DE REGISTRO.               *
004000* 30/11/2010 MRLQ REQ-0455  SE ELIMINA LA LOGICA DE CARTERA EN   *
004100*                 MORA, SUSTITUIDA POR EL SUBSISTEMA DE COBROS.  *
004200* 02/03/2024 EEDR BVSI-0012 REUSO DEL PROGRAMA PARA EL NUEVO     *
004300*                 SUBSISTEMA DE INDICADORES BURSATILES. SE       *
004400*                 REEMPLAZA LA LOGICA DE MORA POR MANTENIMIENTO  *
004500*                 DE COTIZACIONES DIARIAS (ALTA/CAMBIO/BAJA).    *
004600* 09/03/2024 EEDR BVSI-0013 SE AGREGA VALIDACION DE FECHA        *
004700*                 DUPLICADA POR INDICE ANTES DE DAR DE ALTA.     *
004800* 16/03/2024 JLCH BVSI-0014 SE SUPRIME LA REESCRITURA CUANDO EL  *
004900*                 CAMBIO NO MODIFICA NINGUNO DE LOS CAMPOS.      *
005000* 09/01/2026 EEDR BVSI-0023 REVISION ANUAL, SIN CAMBIOS DE       *
005100*                 LOGICA. SE ACTUALIZA BITACORA.                 *
005200* 23/01/2026 JLCH BVSI-0029 SE SEPARA LA RUTINA DE ERROR DE      *
005300*                 APERTURA EN EL PARRAFO 105-ERROR-APERTURA-     *
005400*                 ARCHIVOS, INVOCADO DESDE 000-MAIN CON PERFORM  *
005500*                 THRU. 100-APERTURA-ARCHIVOS SALTA A ESE        *
005600*                 PARRAFO CON GO TO SI FALLA LA APERTURA.        *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT INDICE-INFO-IN    ASSIGN TO INXINFO
006500            ORGANIZATION   IS SEQUENTIAL
006600            FILE STATUS    IS FS-INXINFO.
006700
006800     SELECT INDICE-DATA-MSTR ASSIGN TO INXMSTR
006900            ORGANIZATION   IS INDEXED
007000            ACCESS MODE    IS DYNAMIC
007100            RECORD KEY     IS ID-REGISTRO
007200            FILE STATUS    IS FS-INXMSTR
007300                              FSE-INXMSTR.
007400
007500     SELECT TRANS-IN          ASSIGN TO TRANIN
007600            ORGANIZATION   IS SEQUENTIAL
007700            FILE STATUS    IS FS-TRANIN.
007800
007900     SELECT TRANS-RECHAZADAS  ASSIGN TO TRANRECH
008000            ORGANIZATION   IS SEQUENTIAL
008100            FILE STATUS    IS FS-TRANRCH.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   MAESTRO DE INDICES BURSATILES (PARA VALIDACION DE REFERENCIA)
008900 FD  INDICE-INFO-IN.
009000     COPY IDXINFO.
009100*   MAESTRO INDEXADO DE COTIZACIONES DIARIAS, LLAVE ID-REGISTRO
009200 FD  INDICE-DATA-MSTR.
009300     COPY IDXDATA.
009400*   TRANSACCIONES DE ALTA / CAMBIO / BAJA DEL DIA
009500 FD  TRANS-IN.
009600     COPY TRANDLY.
009700*   TRANSACCIONES RECHAZADAS, PARA REVISION DE CONTROL DE CALIDAD
009800 FD  TRANS-RECHAZADAS.
009900 01  REG-REJ-TRANS.
010000     05 REJ-OPERACION            PIC X(01).
010100     05 REJ-ID-REGISTRO          PIC 9(09).
010200     05 REJ-ID-INDICE-INFO       PIC 9(09).
010300     05 REJ-BASE-DATE            PIC 9(08).
010400     05 REJ-MOTIVO               PIC X(40).
010500     05 FILLER                   PIC X(20).
010600
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011000******************************************************************
011100 01  WKS-FS-STATUS.
011200     02 FS-INXINFO              PIC 9(02) VALUE ZEROES.
011300     02 FS-INXMSTR              PIC 9(02) VALUE ZEROES.
011400     02 FSE-INXMSTR.
011500        04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011600        04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011700        04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011800     02 FS-TRANIN               PIC 9(02) VALUE ZEROES.
011900     02 FS-TRANRCH              PIC 9(02) VALUE ZEROES.
012000     02 FILLER                  PIC X(06).
012100 77  PROGRAMA                   PIC X(08) VALUE 'BVAL2M01'.
012200 77  ARCHIVO                    PIC X(08) VALUE SPACES.
012300 77  ACCION                     PIC X(10) VALUE SPACES.
012400 77  LLAVE                      PIC X(32) VALUE SPACES.
012500******************************************************************
012600*                    DISPARADORES Y CONTADORES                   *
012700******************************************************************
012800 01  WKS-FLAGS.
012900     02 WKS-FIN-INXINFO         PIC 9(01) VALUE ZEROES.
013000        88 FIN-INDICE-INFO                VALUE 1.
013100     02 WKS-FIN-MSTR            PIC 9(01) VALUE ZEROES.
013200        88 FIN-MAESTRO                    VALUE 1.
013300     02 WKS-FIN-TRANS           PIC 9(01) VALUE ZEROES.
013400        88 FIN-TRANSACCIONES              VALUE 1.
013500     02 WKS-CAMBIO-SW           PIC 9(01) VALUE ZEROES.
013600        88 HUBO-CAMBIO                    VALUE 1.
013700     02 FILLER                  PIC X(05).
013800 77  WKS-CANT-INDICES           PIC 9(04) COMP VALUE ZEROS.
013900 77  WKS-CANT-CLAVES            PIC 9(06) COMP VALUE ZEROS.
014000 77  WKS-PROX-ID-REGISTRO       PIC 9(09) COMP VALUE ZEROS.
014100 77  WKS-TRANS-LEIDAS           PIC 9(06) COMP VALUE ZEROS.
014200 77  WKS-ALTAS-APLICADAS        PIC 9(06) COMP VALUE ZEROS.
014300 77  WKS-CAMBIOS-APLICADOS      PIC 9(06) COMP VALUE ZEROS.
014400 77  WKS-CAMBIOS-SIN-EFECTO     PIC 9(06) COMP VALUE ZEROS.
014500 77  WKS-BAJAS-APLICADAS        PIC 9(06) COMP VALUE ZEROS.
014600 77  WKS-TRANS-RECHAZADAS       PIC 9(06) COMP VALUE ZEROS.
014700 77  WKS-MOTIVO-RECHAZO         PIC X(40) VALUE SPACES.
014800******************************************************************
014900*       MAESTRO DE INDICES CARGADO EN MEMORIA (SEARCH ALL)       *
015000******************************************************************
015100 01  WKS-TABLA-INDICES.
015200     02 WKS-INDICE-ITEM OCCURS 1 TO 500 TIMES
015300                         DEPENDING ON WKS-CANT-INDICES
015400                         ASCENDING KEY WKS-ID-INDICE-TBL
015500                         INDEXED   BY IDX-INDICE.
015600        04 WKS-ID-INDICE-TBL       PIC 9(09).
015700        04 WKS-CLASIF-INDICE-TBL   PIC X(40).
015800        04 WKS-NOMBRE-INDICE-TBL   PIC X(80).
015900 01  WKS-TABLA-INDICES-R REDEFINES WKS-TABLA-INDICES.
016000     02 WKS-INDICE-RAW  OCCURS 500 TIMES PIC X(129).
016100******************************************************************
016200*  CLAVES EXISTENTES (ID-INDICE-INFO + BASE-DATE) PRE-CARGADAS   *
016300*  DEL MAESTRO PARA DETECTAR FECHA DUPLICADA EN LAS ALTAS        *
016400******************************************************************
016500 01  WKS-TABLA-CLAVES.
016600     02 WKS-CLAVE-ITEM OCCURS 1 TO 200000 TIMES
016700                        DEPENDING ON WKS-CANT-CLAVES
016800                        ASCENDING KEY WKS-CLAVE-COMPUESTA
016900                        INDEXED   BY IDX-CLAVE.
017000        04 WKS-CLAVE-COMPUESTA.
017100           06 WKS-ID-INDICE-CLV    PIC 9(09).
017200           06 WKS-BASE-DATE-CLV    PIC 9(08).
017300 01  WKS-CLAVE-BUSCADA.
017400     02 WKS-ID-INDICE-BUSCA        PIC 9(09).
017500     02 WKS-BASE-DATE-BUSCA        PIC 9(08).
017600 01  WKS-CLAVE-BUSCADA-R REDEFINES WKS-CLAVE-BUSCADA.
017700     02 WKS-CLAVE-BUSCADA-ALFA     PIC X(17).
017800******************************************************************
017900*               AREA DE TRABAJO DE LA TRANSACCION                *
018000******************************************************************
018100 01  WKS-TRANS-TRABAJO.
018200     02 WKS-TT-OPERACION           PIC X(01).
018300     02 WKS-TT-ID-REGISTRO         PIC 9(09).
018400     02 FILLER                     PIC X(20).
018500 01  WKS-TRANS-TRABAJO-R REDEFINES WKS-TRANS-TRABAJO.
018600     02 WKS-TT-ID-REGISTRO-ALFA    PIC X(09).
018700     02 FILLER                     PIC X(21).
018800
018900 PROCEDURE DIVISION.
019000******************************************************************
019100*               S E C C I O N    P R I N C I P A L               *
019200******************************************************************
019300 000-MAIN SECTION.
019400     PERFORM 100-APERTURA-ARCHIVOS
019500        THRU 105-ERROR-APERTURA-ARCHIVOS-E
019600     PERFORM 150-CARGA-TABLA-INDICES
019700     PERFORM 160-CARGA-CLAVES-EXISTENTES
019800     READ TRANS-IN
019900          AT END SET FIN-TRANSACCIONES TO TRUE
020000     END-READ
020100     PERFORM 210-PROCESA-TRANSACCION UNTIL FIN-TRANSACCIONES
020200     PERFORM 800-ESTADISTICAS
020300     PERFORM 900-CIERRA-ARCHIVOS
020400     STOP RUN.
020500 000-MAIN-E. EXIT.
020600
020700*--------> SERIE 100 APERTURA DE ARCHIVOS Y VALIDACION DE FS
020800 100-APERTURA-ARCHIVOS SECTION.
020900     OPEN INPUT  INDICE-INFO-IN TRANS-IN
021000          I-O    INDICE-DATA-MSTR
021100          OUTPUT TRANS-RECHAZADAS
021200     IF FS-INXINFO = 97
021300        MOVE ZEROES TO FS-INXINFO
021400     END-IF
021500     IF FS-INXMSTR = 97
021600        MOVE ZEROES TO FS-INXMSTR
021700     END-IF
021800*--------> BVSI-0029: SI FALLA ALGUNA APERTURA SE SALTA AL
021900*          PARRAFO DE ERROR, FUERA DEL FLUJO NORMAL.
022000     IF FS-INXINFO NOT = 0 OR FS-INXMSTR NOT = 0 OR
022100        FS-TRANIN  NOT = 0 OR FS-TRANRCH NOT = 0
022200        GO TO 105-ERROR-APERTURA-ARCHIVOS
022300     END-IF.
022400 100-APERTURA-ARCHIVOS-E. EXIT.
022500
022600*--------> PARRAFO DE ERROR DE APERTURA, ALCANZADO SOLO POR GO TO
022700 105-ERROR-APERTURA-ARCHIVOS SECTION.
022800     DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE BVAL2M01 <<<'
022900             UPON CONSOLE
023000     MOVE 'OPEN'    TO ACCION
023100     MOVE SPACES    TO LLAVE
023200     MOVE 'INXMSTR' TO ARCHIVO
023300     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023400          LLAVE, FS-INXMSTR, FSE-INXMSTR
023500     MOVE 91 TO RETURN-CODE
023600     PERFORM 900-CIERRA-ARCHIVOS
023700     STOP RUN.
023800 105-ERROR-APERTURA-ARCHIVOS-E. EXIT.
023900
024000*--------> SERIE 150 CARGA DEL MAESTRO DE INDICES A MEMORIA
024100 150-CARGA-TABLA-INDICES SECTION.
024200     READ INDICE-INFO-IN
024300          AT END SET FIN-INDICE-INFO TO TRUE
024400     END-READ
024500     PERFORM 155-ACUMULA-INDICE UNTIL FIN-INDICE-INFO.
024600 150-CARGA-TABLA-INDICES-E. EXIT.
024700
024800 155-ACUMULA-INDICE SECTION.
024900     ADD 1 TO WKS-CANT-INDICES
025000     MOVE ID-INDICE-INFO       TO
025100          WKS-ID-INDICE-TBL(WKS-CANT-INDICES)
025200     MOVE INDEX-CLASSIFICATION TO
025300          WKS-CLASIF-INDICE-TBL(WKS-CANT-INDICES)
025400     MOVE INDEX-NAME           TO
025500          WKS-NOMBRE-INDICE-TBL(WKS-CANT-INDICES)
025600     READ INDICE-INFO-IN
025700          AT END SET FIN-INDICE-INFO TO TRUE
025800     END-READ.
025900 155-ACUMULA-INDICE-E. EXIT.
026000
026100*--------> SERIE 160 BARRE EL MAESTRO INDEXADO PARA PRE-CARGAR
026200*          LAS CLAVES (INDICE+FECHA) YA EXISTENTES Y OBTENER
026300*          EL PROXIMO NUMERO DE REGISTRO A ASIGNAR EN LAS ALTAS
026400 160-CARGA-CLAVES-EXISTENTES SECTION.
026500     MOVE ZEROS TO ID-REGISTRO
026600     START INDICE-DATA-MSTR KEY IS NOT LESS THAN ID-REGISTRO
026700           INVALID KEY SET FIN-MAESTRO TO TRUE
026800     END-START
026900     IF NOT FIN-MAESTRO
027000        READ INDICE-DATA-MSTR NEXT RECORD
027100             AT END SET FIN-MAESTRO TO TRUE
027200        END-READ
027300     END-IF
027400     PERFORM 165-ACUMULA-CLAVE UNTIL FIN-MAESTRO.
027500 160-CARGA-CLAVES-EXISTENTES-E. EXIT.
027600
027700 165-ACUMULA-CLAVE SECTION.
027800     ADD 1 TO WKS-CANT-CLAVES
027900     MOVE ID-INDICE-INFO TO WKS-ID-INDICE-CLV(WKS-CANT-CLAVES)
028000     MOVE BASE-DATE      TO WKS-BASE-DATE-CLV(WKS-CANT-CLAVES)
028100     IF ID-REGISTRO > WKS-PROX-ID-REGISTRO
028200        MOVE ID-REGISTRO TO WKS-PROX-ID-REGISTRO
028300     END-IF
028400     READ INDICE-DATA-MSTR NEXT RECORD
028500          AT END SET FIN-MAESTRO TO TRUE
028600     END-READ.
028700 165-ACUMULA-CLAVE-E. EXIT.
028800
028900*--------> SERIE 200 DESPACHA LA TRANSACCION SEGUN SU OPERACION
029000 210-PROCESA-TRANSACCION SECTION.
029100     ADD 1 TO WKS-TRANS-LEIDAS
029200     MOVE SPACES TO WKS-MOTIVO-RECHAZO
029300     EVALUATE TRUE
029400        WHEN OPERACION-ALTA
029500           PERFORM 220-PROCESA-ALTA
029600        WHEN OPERACION-CAMBIO
029700           PERFORM 230-PROCESA-CAMBIO
029800        WHEN OPERACION-BAJA
029900           PERFORM 240-PROCESA-BAJA
030000        WHEN OTHER
030100           MOVE 'CODIGO DE OPERACION INVALIDO' TO
030200                WKS-MOTIVO-RECHAZO
030300           PERFORM 250-RECHAZA-TRANSACCION
030400     END-EVALUATE
030500     READ TRANS-IN
030600          AT END SET FIN-TRANSACCIONES TO TRUE
030700     END-READ.
030800 210-PROCESA-TRANSACCION-E. EXIT.
030900
031000*--------> ALTA - VALIDA REFERENCIA AL MAESTRO DE INDICES Y
031100*          FECHA DUPLICADA, ASIGNA NUMERO DE REGISTRO Y ESCRIBE
031200 220-PROCESA-ALTA SECTION.
031300     SET IDX-INDICE TO 1
031400     SEARCH ALL WKS-INDICE-ITEM
031500        AT END
031600           MOVE 'INDICE NO EXISTE EN EL MAESTRO' TO
031700                WKS-MOTIVO-RECHAZO
031800           PERFORM 250-RECHAZA-TRANSACCION
031900        WHEN WKS-ID-INDICE-TBL(IDX-INDICE) = TRAN-ID-INDICE-INFO
032000           PERFORM 225-VALIDA-FECHA-DUPLICADA
032100     END-SEARCH.
032200 220-PROCESA-ALTA-E. EXIT.
032300
032400 225-VALIDA-FECHA-DUPLICADA SECTION.
032500     MOVE TRAN-ID-INDICE-INFO TO WKS-ID-INDICE-BUSCA
032600     MOVE TRAN-BASE-DATE      TO WKS-BASE-DATE-BUSCA
032700     SET IDX-CLAVE TO 1
032800     SEARCH ALL WKS-CLAVE-ITEM
032900        AT END
033000           PERFORM 227-ESCRIBE-ALTA
033100        WHEN WKS-CLAVE-COMPUESTA(IDX-CLAVE) = WKS-CLAVE-BUSCADA
033200           MOVE 'FECHA DUPLICADA PARA EL INDICE' TO
033300                WKS-MOTIVO-RECHAZO
033400           PERFORM 250-RECHAZA-TRANSACCION
033500     END-SEARCH.
033600 225-VALIDA-FECHA-DUPLICADA-E. EXIT.
033700
033800 227-ESCRIBE-ALTA SECTION.
033900     ADD 1 TO WKS-PROX-ID-REGISTRO
034000     INITIALIZE REG-INDICE-DATO
034100     MOVE WKS-PROX-ID-REGISTRO    TO ID-REGISTRO
034200     MOVE TRAN-ID-INDICE-INFO     TO ID-INDICE-INFO
034300     MOVE TRAN-BASE-DATE          TO BASE-DATE
034400     SET  SOURCE-USER             TO TRUE
034500     MOVE TRAN-MARKET-PRICE       TO MARKET-PRICE
034600     MOVE TRAN-CLOSING-PRICE      TO CLOSING-PRICE
034700     MOVE TRAN-HIGH-PRICE         TO HIGH-PRICE
034800     MOVE TRAN-LOW-PRICE          TO LOW-PRICE
034900     MOVE TRAN-VERSUS             TO VERSUS
035000     MOVE TRAN-FLUCTUATION-RATE   TO FLUCTUATION-RATE
035100     MOVE TRAN-TRADING-QUANTITY   TO TRADING-QUANTITY
035200     MOVE TRAN-TRADING-PRICE      TO TRADING-PRICE
035300     MOVE TRAN-MARKET-TOTAL-AMOUNT TO MARKET-TOTAL-AMOUNT
035400     WRITE REG-INDICE-DATO
035500           INVALID KEY
035600              MOVE 'ERROR AL ESCRIBIR ALTA EN MAESTRO' TO
035700                   WKS-MOTIVO-RECHAZO
035800              PERFORM 250-RECHAZA-TRANSACCION
035900           NOT INVALID KEY
036000              ADD 1 TO WKS-ALTAS-APLICADAS
036100              ADD 1 TO WKS-CANT-CLAVES
036200              MOVE TRAN-ID-INDICE-INFO TO
036300                   WKS-ID-INDICE-CLV(WKS-CANT-CLAVES)
036400              MOVE TRAN-BASE-DATE      TO
036500                   WKS-BASE-DATE-CLV(WKS-CANT-CLAVES)
036600     END-WRITE.
036700 227-ESCRIBE-ALTA-E. EXIT.
036800
036900*--------> CAMBIO - COMPARA CAMPO POR CAMPO Y SUPRIME LA        *
037000*          REESCRITURA CUANDO NADA CAMBIO (REGLA DE NEGOCIO)    *
037100 230-PROCESA-CAMBIO SECTION.
037200     MOVE TRAN-ID-REGISTRO TO ID-REGISTRO
037300     READ INDICE-DATA-MSTR
037400          INVALID KEY
037500             MOVE 'REGISTRO NO EXISTE PARA CAMBIO' TO
037600                  WKS-MOTIVO-RECHAZO
037700             PERFORM 250-RECHAZA-TRANSACCION
037800          NOT INVALID KEY
037900             PERFORM 235-COMPARA-Y-ACTUALIZA
038000     END-READ.
038100 230-PROCESA-CAMBIO-E. EXIT.
038200
038300 235-COMPARA-Y-ACTUALIZA SECTION.
038400     MOVE 0 TO WKS-CAMBIO-SW
038500     IF MARKET-PRICE NOT = TRAN-MARKET-PRICE
038600        MOVE TRAN-MARKET-PRICE TO MARKET-PRICE
038700        SET HUBO-CAMBIO TO TRUE
038800     END-IF
038900     IF CLOSING-PRICE NOT = TRAN-CLOSING-PRICE
039000        MOVE TRAN-CLOSING-PRICE TO CLOSING-PRICE
039100        SET HUBO-CAMBIO TO TRUE
039200     END-IF
039300     IF HIGH-PRICE NOT = TRAN-HIGH-PRICE
039400        MOVE TRAN-HIGH-PRICE TO HIGH-PRICE
039500        SET HUBO-CAMBIO TO TRUE
039600     END-IF
039700     IF LOW-PRICE NOT = TRAN-LOW-PRICE
039800        MOVE TRAN-LOW-PRICE TO LOW-PRICE
039900        SET HUBO-CAMBIO TO TRUE
040000     END-IF
040100     IF VERSUS NOT = TRAN-VERSUS
040200        MOVE TRAN-VERSUS TO VERSUS
040300        SET HUBO-CAMBIO TO TRUE
040400     END-IF
040500     IF FLUCTUATION-RATE NOT = TRAN-FLUCTUATION-RATE
040600        MOVE TRAN-FLUCTUATION-RATE TO FLUCTUATION-RATE
040700        SET HUBO-CAMBIO TO TRUE
040800     END-IF
040900     IF TRADING-QUANTITY NOT = TRAN-TRADING-QUANTITY
041000        MOVE TRAN-TRADING-QUANTITY TO TRADING-QUANTITY
041100        SET HUBO-CAMBIO TO TRUE
041200     END-IF
041300     IF TRADING-PRICE NOT = TRAN-TRADING-PRICE
041400        MOVE TRAN-TRADING-PRICE TO TRADING-PRICE
041500        SET HUBO-CAMBIO TO TRUE
041600     END-IF
041700     IF MARKET-TOTAL-AMOUNT NOT = TRAN-MARKET-TOTAL-AMOUNT
041800        MOVE TRAN-MARKET-TOTAL-AMOUNT TO MARKET-TOTAL-AMOUNT
041900        SET HUBO-CAMBIO TO TRUE
042000     END-IF
042100     IF HUBO-CAMBIO
042200        REWRITE REG-INDICE-DATO
042300                INVALID KEY
042400                   MOVE 'ERROR AL REESCRIBIR CAMBIO' TO
042500                        WKS-MOTIVO-RECHAZO
042600                   PERFORM 250-RECHAZA-TRANSACCION
042700                NOT INVALID KEY
042800                   ADD 1 TO WKS-CAMBIOS-APLICADOS
042900        END-REWRITE
043000     ELSE
043100        ADD 1 TO WKS-CAMBIOS-SIN-EFECTO
043200     END-IF.
043300 235-COMPARA-Y-ACTUALIZA-E. EXIT.
043400
043500*--------> BAJA - VALIDA EXISTENCIA Y ELIMINA EL REGISTRO        *
043600 240-PROCESA-BAJA SECTION.
043700     MOVE TRAN-ID-REGISTRO TO ID-REGISTRO
043800     READ INDICE-DATA-MSTR
043900          INVALID KEY
044000             MOVE 'REGISTRO NO EXISTE PARA BAJA' TO
044100                  WKS-MOTIVO-RECHAZO
044200             PERFORM 250-RECHAZA-TRANSACCION
044300          NOT INVALID KEY
044400             DELETE INDICE-DATA-MSTR RECORD
044500                    INVALID KEY
044600                       MOVE 'ERROR AL ELIMINAR REGISTRO' TO
044700                            WKS-MOTIVO-RECHAZO
044800                       PERFORM 250-RECHAZA-TRANSACCION
044900                    NOT INVALID KEY
045000                       ADD 1 TO WKS-BAJAS-APLICADAS
045100             END-DELETE
045200     END-READ.
045300 240-PROCESA-BAJA-E. EXIT.
045400
045500*--------> ESCRIBE UNA TRANSACCION RECHAZADA AL ARCHIVO DE       *
045600*          EXCEPCIONES CON SU MOTIVO                             *
045700 250-RECHAZA-TRANSACCION SECTION.
045800     MOVE TRAN-OPERACION      TO REJ-OPERACION
045900     MOVE TRAN-ID-REGISTRO    TO REJ-ID-REGISTRO
046000     MOVE TRAN-ID-INDICE-INFO TO REJ-ID-INDICE-INFO
046100     MOVE TRAN-BASE-DATE      TO REJ-BASE-DATE
046200     MOVE WKS-MOTIVO-RECHAZO  TO REJ-MOTIVO
046300     WRITE REG-REJ-TRANS
046400     ADD 1 TO WKS-TRANS-RECHAZADAS.
046500 250-RECHAZA-TRANSACCION-E. EXIT.
046600
046700*--------> SERIE 800 ESTADISTICAS DE CONTROL
046800 800-ESTADISTICAS SECTION.
046900     DISPLAY '**********************************************'
047000     DISPLAY '*   BVAL2M01 - ESTADISTICAS DE LA CORRIDA     *'
047100     DISPLAY '**********************************************'
047200     DISPLAY '  TRANSACCIONES LEIDAS   : ' WKS-TRANS-LEIDAS
047300     DISPLAY '  ALTAS APLICADAS        : ' WKS-ALTAS-APLICADAS
047400     DISPLAY '  CAMBIOS APLICADOS      : ' WKS-CAMBIOS-APLICADOS
047500     DISPLAY '  CAMBIOS SIN EFECTO     : ' WKS-CAMBIOS-SIN-EFECTO
047600     DISPLAY '  BAJAS APLICADAS        : ' WKS-BAJAS-APLICADAS
047700     DISPLAY '  TRANSACCIONES RECHAZAD.: ' WKS-TRANS-RECHAZADAS
047800     DISPLAY '**********************************************'.
047900 800-ESTADISTICAS-E. EXIT.
048000
048100*--------> SERIE 900 CIERRE DE ARCHIVOS
048200 900-CIERRA-ARCHIVOS SECTION.
048300     CLOSE INDICE-INFO-IN INDICE-DATA-MSTR TRANS-IN
048400           TRANS-RECHAZADAS.
048500 900-CIERRA-ARCHIVOS-E. EXIT.
