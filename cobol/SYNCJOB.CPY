000100******************************************************************
000200*        COPYLIB SYNCJOB - BITACORA DE CORRIDAS DE SINCRONIA    *
000300*        DE INDICES (JOB DE CARGA INDEX_INFO / INDEX_DATA)      *
000400******************************************************************
000500* 2024.03.04  EEDR  BVSI-0004  CREACION DEL LAYOUT DE BITACORA  *
000600******************************************************************
000700 01  REG-SYNC-JOB.
000800     05 ID-SYNC-JOB              PIC 9(09).
000900     05 JOB-TYPE                 PIC X(20).
001000        88 JOB-INDEX-INFO                 VALUE 'INDEX_INFO'.
001100        88 JOB-INDEX-DATA                 VALUE 'INDEX_DATA'.
001200     05 ID-INDICE-INFO           PIC 9(09).
001300     05 TARGET-DATE              PIC 9(08).
001400     05 WORKER-ID                PIC X(40).
001500     05 JOB-TIME                 PIC 9(14).
001600     05 JOB-TIME-R REDEFINES JOB-TIME.
001700        10 JOB-TIME-ANIO         PIC 9(04).
001800        10 JOB-TIME-MES          PIC 9(02).
001900        10 JOB-TIME-DIA          PIC 9(02).
002000        10 JOB-TIME-HORA         PIC 9(02).
002100        10 JOB-TIME-MINUTO       PIC 9(02).
002200        10 JOB-TIME-SEGUNDO      PIC 9(02).
002300     05 JOB-RESULT                PIC X(01).
002400        88 JOB-SUCCESS                     VALUE 'Y'.
002500        88 JOB-FAILURE                     VALUE 'N'.
002600     05 FILLER                    PIC X(10).
